000100*****************************************************************
000110*                                                               *
000120*   PARSCMBD - COMBINED ACCESS-LOG LINE PARSER                  *
000130*                                                                *
000140*   PARSES ONE LINE OF THE STANDARD "COMBINED" WEB SERVER LOG   *
000150*   FORMAT --                                                    *
000160*      ADDR IDENT USER [DD/MON/YYYY:HH:MM:SS ZONE]              *
000170*          "METHOD PATH PROTOCOL" STATUS SIZE                   *
000180*   -- INTO WL-LOG-RECORD.  A LINE WITH NO BRACKETED TIMESTAMP  *
000190*   AND NO QUOTED REQUEST IS STRUCTURALLY UNRECOGNIZABLE AND IS *
000200*   REJECTED OUTRIGHT (RC-FALSE, NO RECORD BUILT).  A SIZE OF   *
000210*   "-" ALSO REJECTS THE LINE.  EVERYTHING ELSE DEFAULTS PER    *
000220*   THE OPERATIONS MANUAL RATHER THAN REJECTING.                *
000230*                                                                *
000240*****************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    PARSCMBD.
000270 AUTHOR.        E J ERIKSEN.
000280 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000290 DATE-WRITTEN.  02/26/1999.
000300 DATE-COMPILED.
000310 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000320*****************************************************************
000330*                     C H A N G E    L O G                     *
000340*****************************************************************
000350*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000360*  --------  ----  ----------  ------------------------------  *
000370*  02/26/99  EJE   WEBLOG-014  ORIGINAL PROGRAM.                *
000380*  04/19/99  EJE   WEBLOG-023  SIZE OF "-" NOW REJECTS THE      *
000390*                              LINE INSTEAD OF STORING ZERO.    *
000400*  08/03/99  EJE   WEBLOG-048  MISSING METHOD/PATH/PROTOCOL     *
000410*                              NOW DEFAULT INSTEAD OF REJECT.   *
000420*  01/06/00  RTF   WEBLOG-061  Y2K -- YEAR FIELD CONFIRMED       *
000430*                              4-DIGIT IN SOURCE LOGS, NO       *
000440*                              WINDOWING NEEDED HERE.            *
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530
000540 01  WS-CURRENT-LINE             PIC X(512) VALUE SPACES.
000550
000560 01  WS-BRACKET-OPEN-TALLY       PIC 9(04) COMP VALUE 0.
000570 01  WS-BRACKET-CLOSE-TALLY      PIC 9(04) COMP VALUE 0.
000580 01  WS-QUOTE-TALLY              PIC 9(04) COMP VALUE 0.
000590
000600 01  WS-PTR                      PIC 9(04) COMP VALUE 1.
000610
000620 01  WS-ADDR-TOK                 PIC X(39) VALUE SPACES.
000630 01  WS-ADDR-LEN                 PIC 9(04) COMP VALUE 0.
000640
000650 01  WS-JUNK                     PIC X(200) VALUE SPACES.
000660 01  WS-JUNK-LEN                 PIC 9(04) COMP VALUE 0.
000670
000680 01  WS-TS-RAW                   PIC X(30) VALUE SPACES.
000690 01  WS-TS-RAW-LEN               PIC 9(04) COMP VALUE 0.
000700 01  WS-TS-RAW-R REDEFINES WS-TS-RAW.
000710     05  WS-TSR-DAY              PIC X(02).
000720     05  WS-TSR-SLASH1           PIC X(01).
000730     05  WS-TSR-MONTH            PIC X(03).
000740     05  WS-TSR-SLASH2           PIC X(01).
000750     05  WS-TSR-YEAR             PIC X(04).
000760     05  WS-TSR-COLON1           PIC X(01).
000770     05  WS-TSR-HOUR             PIC X(02).
000780     05  WS-TSR-COLON2           PIC X(01).
000790     05  WS-TSR-MINUTE           PIC X(02).
000800     05  WS-TSR-COLON3           PIC X(01).
000810     05  WS-TSR-SECOND           PIC X(02).
000820     05  FILLER                  PIC X(10).
000830
000840 01  WS-TS-STRUCT-OK-SW          PIC X(01) VALUE "N".
000850     88  WS-TS-STRUCT-OK             VALUE "Y".
000860     88  WS-TS-STRUCT-BAD             VALUE "N".
000870
000880 01  WS-REQUEST-RAW               PIC X(160) VALUE SPACES.
000890 01  WS-REQUEST-RAW-LEN           PIC 9(04) COMP VALUE 0.
000900 01  WS-METHOD-TOK                PIC X(08) VALUE SPACES.
000910 01  WS-METHOD-LEN                PIC 9(04) COMP VALUE 0.
000920 01  WS-PATH-TOK                  PIC X(120) VALUE SPACES.
000930 01  WS-PATH-LEN                  PIC 9(04) COMP VALUE 0.
000940 01  WS-PROTO-TOK                 PIC X(10) VALUE SPACES.
000950 01  WS-PROTO-LEN                 PIC 9(04) COMP VALUE 0.
000960
000970 01  WS-STATUS-TOK                PIC X(10) VALUE SPACES.
000980 01  WS-STATUS-LEN                PIC 9(04) COMP VALUE 0.
000990 01  WS-SIZE-TOK                  PIC X(12) VALUE SPACES.
001000 01  WS-SIZE-LEN                  PIC 9(04) COMP VALUE 0.
001010
001020 01  WS-MONTH-NUM                 PIC 9(02) COMP VALUE 0.
001030
001040 COPY "copybooks/retcode.cpy".
001050
001060 LINKAGE SECTION.
001070
001080 01  L-RAW-LINE                  PIC X(512).
001090
001100 COPY "copybooks/webrec.cpy".
001110
001120 PROCEDURE DIVISION USING L-RAW-LINE WL-LOG-RECORD
001130                           RC-RETURN-CODE.
001140
001150 0000-MAIN-PROCESS.
001160     SET RC-TRUE TO TRUE
001170     INITIALIZE WL-LOG-RECORD
001180     MOVE L-RAW-LINE TO WS-CURRENT-LINE
001190     PERFORM 1000-CHECK-STRUCTURE     THRU 1000-EXIT.
001200     IF RC-FALSE
001210         GO TO 9999-TERMINATE
001220     END-IF
001230     PERFORM 2000-EXTRACT-ADDRESS     THRU 2000-EXIT.
001240     PERFORM 3000-EXTRACT-TIMESTAMP   THRU 3000-EXIT.
001250     PERFORM 4000-EXTRACT-REQUEST     THRU 4000-EXIT.
001260     PERFORM 5000-EXTRACT-STATUS-SIZE THRU 5000-EXIT.
001270     GO TO 9999-TERMINATE.
001280
001290*****************************************************************
001300*  A LINE WITHOUT A BRACKETED TIMESTAMP AND A QUOTED REQUEST    *
001310*  DOES NOT MATCH THE COMBINED FORMAT AT ALL.                    *
001320*****************************************************************
001330 1000-CHECK-STRUCTURE.
001340     MOVE 0 TO WS-BRACKET-OPEN-TALLY WS-BRACKET-CLOSE-TALLY
001350               WS-QUOTE-TALLY
001360     INSPECT WS-CURRENT-LINE TALLYING
001370         WS-BRACKET-OPEN-TALLY FOR ALL "["
001380     INSPECT WS-CURRENT-LINE TALLYING
001390         WS-BRACKET-CLOSE-TALLY FOR ALL "]"
001400     INSPECT WS-CURRENT-LINE TALLYING
001410         WS-QUOTE-TALLY FOR ALL '"'
001420     IF WS-BRACKET-OPEN-TALLY = 0 OR
001430        WS-BRACKET-CLOSE-TALLY = 0 OR
001440        WS-QUOTE-TALLY < 2
001450         SET RC-FALSE TO TRUE
001460     END-IF.
001470 1000-EXIT.
001480     EXIT.
001490
001500 2000-EXTRACT-ADDRESS.
001510     MOVE 1 TO WS-PTR
001520     MOVE SPACES TO WS-ADDR-TOK
001530     UNSTRING WS-CURRENT-LINE DELIMITED BY ALL SPACE
001540         INTO WS-ADDR-TOK COUNT IN WS-ADDR-LEN
001550         WITH POINTER WS-PTR
001560     END-UNSTRING
001570     IF WS-ADDR-LEN = 0
001580         MOVE "unknown" TO WL-CLIENT-ADDR
001590     ELSE
001600         MOVE WS-ADDR-TOK TO WL-CLIENT-ADDR
001610     END-IF.
001620 2000-EXIT.
001630     EXIT.
001640
001650 3000-EXTRACT-TIMESTAMP.
001660     MOVE 1 TO WS-PTR
001670     MOVE SPACES TO WS-JUNK
001680     UNSTRING WS-CURRENT-LINE DELIMITED BY "["
001690         INTO WS-JUNK COUNT IN WS-JUNK-LEN
001700         WITH POINTER WS-PTR
001710     END-UNSTRING
001720     MOVE SPACES TO WS-TS-RAW
001730     UNSTRING WS-CURRENT-LINE DELIMITED BY "]"
001740         INTO WS-TS-RAW COUNT IN WS-TS-RAW-LEN
001750         WITH POINTER WS-PTR
001760     END-UNSTRING
001770     SET WS-TS-STRUCT-BAD TO TRUE
001780     IF WS-TS-RAW-LEN >= 20
001790         IF WS-TSR-SLASH1 = "/" AND WS-TSR-SLASH2 = "/" AND
001800            WS-TSR-COLON1 = ":" AND WS-TSR-COLON2 = ":" AND
001810            WS-TSR-COLON3 = ":" AND
001820            WS-TSR-DAY IS NUMERIC AND WS-TSR-YEAR IS NUMERIC
001830            AND WS-TSR-HOUR IS NUMERIC AND
001840            WS-TSR-MINUTE IS NUMERIC AND
001850            WS-TSR-SECOND IS NUMERIC
001860             SET WS-TS-STRUCT-OK TO TRUE
001870         END-IF
001880     END-IF
001890     IF WS-TS-STRUCT-OK
001900         MOVE "Y" TO WL-TS-VALID
001910         MOVE WS-TSR-YEAR   TO WL-TS-YEAR
001920         MOVE WS-TSR-DAY    TO WL-TS-DAY
001930         MOVE WS-TSR-HOUR   TO WL-TS-HOUR
001940         MOVE WS-TSR-MINUTE TO WL-TS-MINUTE
001950         MOVE WS-TSR-SECOND TO WL-TS-SECOND
001960         CALL "MONTHCVT" USING WS-TSR-MONTH WS-MONTH-NUM
001970         MOVE WS-MONTH-NUM  TO WL-TS-MONTH
001980     ELSE
001990         MOVE "N" TO WL-TS-VALID
002000         MOVE 0 TO WL-TS-YEAR WL-TS-MONTH WL-TS-DAY
002010                   WL-TS-HOUR WL-TS-MINUTE WL-TS-SECOND
002020     END-IF.
002030 3000-EXIT.
002040     EXIT.
002050
002060 4000-EXTRACT-REQUEST.
002070     MOVE SPACES TO WS-REQUEST-RAW
002080     UNSTRING WS-CURRENT-LINE DELIMITED BY '"'
002090         INTO WS-REQUEST-RAW COUNT IN WS-REQUEST-RAW-LEN
002100         WITH POINTER WS-PTR
002110     END-UNSTRING
002120     MOVE 1 TO WS-PTR
002130     MOVE SPACES TO WS-METHOD-TOK WS-PATH-TOK WS-PROTO-TOK
002140     UNSTRING WS-REQUEST-RAW DELIMITED BY ALL SPACE
002150         INTO WS-METHOD-TOK COUNT IN WS-METHOD-LEN
002160              WS-PATH-TOK   COUNT IN WS-PATH-LEN
002170              WS-PROTO-TOK  COUNT IN WS-PROTO-LEN
002180         WITH POINTER WS-PTR
002190     END-UNSTRING
002200     IF WS-METHOD-LEN = 0
002210         MOVE "GET" TO WL-METHOD
002220     ELSE
002230         MOVE WS-METHOD-TOK TO WL-METHOD
002240     END-IF
002250     IF WS-PATH-LEN = 0
002260         MOVE "/" TO WL-PATH
002270     ELSE
002280         MOVE WS-PATH-TOK TO WL-PATH
002290     END-IF
002300     IF WS-PROTO-LEN = 0
002310         MOVE "HTTP/1.1" TO WL-PROTOCOL
002320     ELSE
002330         MOVE WS-PROTO-TOK TO WL-PROTOCOL
002340     END-IF.
002350 4000-EXIT.
002360     EXIT.
002370
002380*****************************************************************
002390*  THE STATUS AND SIZE TOKENS FOLLOW THE CLOSING QUOTE OF THE   *
002400*  REQUEST.  WS-PTR IS ALREADY POSITIONED THERE BY 4000.        *
002410*****************************************************************
002420 5000-EXTRACT-STATUS-SIZE.
002430     MOVE SPACES TO WS-STATUS-TOK
002440     UNSTRING WS-CURRENT-LINE DELIMITED BY ALL SPACE
002450         INTO WS-STATUS-TOK COUNT IN WS-STATUS-LEN
002460         WITH POINTER WS-PTR
002470     END-UNSTRING
002480     MOVE SPACES TO WS-SIZE-TOK
002490     UNSTRING WS-CURRENT-LINE DELIMITED BY ALL SPACE
002500         INTO WS-SIZE-TOK COUNT IN WS-SIZE-LEN
002510         WITH POINTER WS-PTR
002520     END-UNSTRING
002530     IF WS-SIZE-LEN = 1 AND WS-SIZE-TOK(1:1) = "-"
002540         SET RC-FALSE TO TRUE
002550         GO TO 5000-EXIT
002560     END-IF
002570     IF WS-STATUS-LEN > 0 AND
002580        WS-STATUS-TOK(1:WS-STATUS-LEN) IS NUMERIC
002590         MOVE WS-STATUS-TOK(1:WS-STATUS-LEN) TO WL-STATUS
002600     ELSE
002610         MOVE 0 TO WL-STATUS
002620     END-IF
002630     IF WS-SIZE-LEN > 0 AND
002640        WS-SIZE-TOK(1:WS-SIZE-LEN) IS NUMERIC
002650         MOVE WS-SIZE-TOK(1:WS-SIZE-LEN) TO WL-RESP-SIZE
002660     ELSE
002670         MOVE 0 TO WL-RESP-SIZE
002680     END-IF.
002690 5000-EXIT.
002700     EXIT.
002710
002720 9999-TERMINATE.
002730     GOBACK.
