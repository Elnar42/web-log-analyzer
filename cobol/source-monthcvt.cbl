000100*****************************************************************
000110*                                                               *
000120*   MONTHCVT - MONTH ABBREVIATION TO NUMBER LOOKUP              *
000130*                                                                *
000140*   TRANSLATES THE THREE-LETTER MONTH NAME OUT OF A COMBINED-   *
000150*   LOG TIMESTAMP (JAN, FEB, ... DEC) INTO ITS NUMERIC MONTH.   *
000160*   AN UNRECOGNIZED ABBREVIATION MAPS TO JANUARY (01) RATHER     *
000170*   THAN REJECTING THE RECORD -- SEE THE OPERATIONS MANUAL.      *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    MONTHCVT.
000220 AUTHOR.        E J ERIKSEN.
000230 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000240 DATE-WRITTEN.  02/27/1999.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000270*****************************************************************
000280*                     C H A N G E    L O G                     *
000290*****************************************************************
000300*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000310*  --------  ----  ----------  ------------------------------  *
000320*  02/27/99  EJE   WEBLOG-014  ORIGINAL PROGRAM.                *
000330*  05/11/99  EJE   WEBLOG-030  LOOKUP MADE CASE-INSENSITIVE      *
000340*                              AFTER A CUSTOMER FEED CAME IN    *
000350*                              ALL LOWER CASE.                   *
000355*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000356*                              COPY -- NOTHING IN THIS PROGRAM   *
000357*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000360*****************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440
000450 01  WS-MONTH-UPPER              PIC X(03) VALUE SPACES.
000460
000490 LINKAGE SECTION.
000500
000510 01  L-MONTH-ABBR                PIC X(03).
000520 01  L-MONTH-NUM                 PIC 9(02) COMP.
000530
000540 PROCEDURE DIVISION USING L-MONTH-ABBR L-MONTH-NUM.
000550
000560 0000-MAIN-PROCESS.
000570     MOVE L-MONTH-ABBR TO WS-MONTH-UPPER
000580     INSPECT WS-MONTH-UPPER
000590         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000610     EVALUATE WS-MONTH-UPPER
000620         WHEN "JAN"  MOVE 01 TO L-MONTH-NUM
000630         WHEN "FEB"  MOVE 02 TO L-MONTH-NUM
000640         WHEN "MAR"  MOVE 03 TO L-MONTH-NUM
000650         WHEN "APR"  MOVE 04 TO L-MONTH-NUM
000660         WHEN "MAY"  MOVE 05 TO L-MONTH-NUM
000670         WHEN "JUN"  MOVE 06 TO L-MONTH-NUM
000680         WHEN "JUL"  MOVE 07 TO L-MONTH-NUM
000690         WHEN "AUG"  MOVE 08 TO L-MONTH-NUM
000700         WHEN "SEP"  MOVE 09 TO L-MONTH-NUM
000710         WHEN "OCT"  MOVE 10 TO L-MONTH-NUM
000720         WHEN "NOV"  MOVE 11 TO L-MONTH-NUM
000730         WHEN "DEC"  MOVE 12 TO L-MONTH-NUM
000740         WHEN OTHER  MOVE 01 TO L-MONTH-NUM
000750     END-EVALUATE
000760     GOBACK.
