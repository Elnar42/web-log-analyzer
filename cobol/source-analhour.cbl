000100*****************************************************************
000110*                                                               *
000120*   ANALHOUR - ANALYSIS ENGINE P3 -- HOURLY TRAFFIC             *
000130*                                                                *
000140*   TALLIES REQUESTS INTO A FIXED 24-SLOT TABLE, ONE SLOT PER   *
000150*   HOUR OF THE DAY 00-23, IGNORING THE CALENDAR DATE.  A       *
000160*   RECORD WITH NO VALID TIMESTAMP CANNOT BE PLACED IN AN HOUR  *
000170*   AND IS SIMPLY NOT COUNTED HERE.  ALL 24 HOURS ARE ALWAYS    *
000180*   PRESENT IN THE OUTPUT, ZERO-FILLED WHERE THERE WAS NO       *
000190*   TRAFFIC.                                                    *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    ANALHOUR.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  05/03/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  05/03/99  EJE   WEBLOG-027  ORIGINAL PROGRAM.                *
000350*  07/01/99  RTF   WEBLOG-044  RECORDS WITH WL-TS-VALID = "N"   *
000360*                              ARE NOW SKIPPED INSTEAD OF       *
000370*                              FALLING INTO HOUR SLOT ZERO.     *
000380*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE FIELDS HELD HERE, *
000390*                              HOUR-OF-DAY ONLY, NO CHANGE.     *
000395*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000396*                              COPY -- NOTHING IN THIS PROGRAM   *
000397*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490
000500 01  WS-HOUR-INITIALIZED-SW      PIC X(01) VALUE "N".
000510     88  WS-HOUR-INITIALIZED         VALUE "Y".
000520     88  WS-HOUR-NOT-INITIALIZED     VALUE "N".
000530
000540 01  WS-HOUR-SLOT                PIC 9(02) COMP VALUE 0.
000550
000560 COPY "copybooks/hourtop.cpy"
000570     REPLACING ==HT-HOUR-TABLE==    BY ==WS-HOUR-TABLE==
000580               ==HT-HOUR-ENTRY==    BY ==WS-HOUR-ENTRY==
000590               ==HT-HOUR-IDX==      BY ==WS-HOUR-IDX==
000600               ==HT-HOUR-OF-DAY==   BY ==WS-HOUR-OF-DAY==
000610               ==HT-HOUR-REQUESTS== BY ==WS-HOUR-REQUESTS==.
000620
000650 LINKAGE SECTION.
000660 COPY "copybooks/webrec.cpy".
000670 COPY "copybooks/hourtop.cpy".
000680
000690 PROCEDURE DIVISION USING WL-LOG-RECORD.
000700
000710 0000-MAIN-PROCESS.
000720     IF WS-HOUR-NOT-INITIALIZED
000730         PERFORM 1000-INIT-HOUR-TABLE THRU 1000-EXIT
000740             VARYING WS-HOUR-IDX FROM 1 BY 1
000750             UNTIL WS-HOUR-IDX > 24
000760         SET WS-HOUR-INITIALIZED TO TRUE
000770     END-IF
000780     IF WL-TS-IS-VALID
000790         COMPUTE WS-HOUR-SLOT = WL-TS-HOUR + 1
000800         ADD 1 TO WS-HOUR-REQUESTS(WS-HOUR-SLOT)
000810     END-IF
000820     GOBACK.
000830
000840 1000-INIT-HOUR-TABLE.
000850     COMPUTE WS-HOUR-OF-DAY(WS-HOUR-IDX) = WS-HOUR-IDX - 1
000860     MOVE 0 TO WS-HOUR-REQUESTS(WS-HOUR-IDX).
000870 1000-EXIT.
000880     EXIT.
000890
000900*****************************************************************
000910*   NOTHING TO RANK -- ALL 24 HOURS ARE ALREADY IN ORDER.  THIS *
000920*   ENTRY EXISTS ONLY SO WEBLOGAN'S FINISH-ANALYSES STEP CAN    *
000930*   TREAT EVERY ANALYSIS THE SAME WAY.                          *
000940*****************************************************************
000950 ENTRY "FINISH-HOUR-PASS".
000960     IF WS-HOUR-NOT-INITIALIZED
000970         PERFORM 1000-INIT-HOUR-TABLE THRU 1000-EXIT
000980             VARYING WS-HOUR-IDX FROM 1 BY 1
000990             UNTIL WS-HOUR-IDX > 24
001000         SET WS-HOUR-INITIALIZED TO TRUE
001010     END-IF
001020     GOBACK.
001030
001040*****************************************************************
001050*   HANDS THE 24-SLOT TABLE BACK TO RESWRITR'S WRITE-HOURLY     *
001060*   ENTRY.                                                      *
001070*****************************************************************
001080 ENTRY "GET-HOUR-RESULTS" USING HT-HOUR-TABLE.
001090     MOVE WS-HOUR-TABLE TO HT-HOUR-TABLE
001100     GOBACK.
