000100*****************************************************************
000110*                                                               *
000120*   FLTRENGN - RECORD SELECTION FILTER ENGINE                   *
000130*                                                                *
000140*   APPLIES THE OPERATOR'S SIX OPTIONAL SELECTION CRITERIA TO   *
000150*   ONE PARSED LOG RECORD.  A DISABLED CRITERION ALWAYS PASSES; *
000160*   ALL ENABLED CRITERIA ARE AND-ED TOGETHER.  RETURNS RC-TRUE  *
000170*   WHEN THE RECORD SURVIVES ALL OF THEM.                        *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    FLTRENGN.
000220 AUTHOR.        E J ERIKSEN.
000230 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000240 DATE-WRITTEN.  03/01/1999.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000270*****************************************************************
000280*                     C H A N G E    L O G                     *
000290*****************************************************************
000300*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000310*  --------  ----  ----------  ------------------------------  *
000320*  03/01/99  EJE   WEBLOG-014  ORIGINAL PROGRAM -- DATE/IP/URL  *
000330*                              CRITERIA ONLY.                   *
000340*  04/12/99  EJE   WEBLOG-022  ADDED STATUS-CODE AND METHOD     *
000350*                              CRITERIA.                        *
000360*  06/28/99  EJE   WEBLOG-043  ADDED SIZE MIN/MAX CRITERIA.     *
000370*  07/01/99  RTF   WEBLOG-044  RECORDS WITH NO TIMESTAMP NOW    *
000380*                              PASS THE DATE CRITERION WHEN NO  *
000390*                              DATE FILTER IS SET -- THEY USED  *
000400*                              TO BE SILENTLY DROPPED.           *
000410*  01/06/00  RTF   WEBLOG-061  Y2K -- DATE COMPARISON ALREADY   *
000420*                              4-DIGIT YEAR, NO CHANGE NEEDED.  *
000425*  07/19/04  DGH   WEBLOG-094  DROPPED THE LOCAL WS-REC-STAMP   *
000426*                              WORK AREA -- COMPARE AGAINST     *
000427*                              WL-TIMESTAMP-X (WEBREC.CPY) NOW   *
000428*                              THAT IT REDEFINES THE FULL       *
000429*                              14-BYTE STAMP CORRECTLY.          *
000431*  07/26/04  DGH   WEBLOG-096  IP-PATTERN/URL-PATTERN COMPARE   *
000432*                              WAS FULL-FIELD-WIDTH, SO A SHORT  *
000433*                              PATTERN COULD NEVER MATCH A       *
000434*                              LONGER ADDRESS OR PATH -- NOW     *
000435*                              REFERENCE-MODIFIED TO FP-IP-LEN / *
000436*                              FP-URL-LEN BEFORE THE INSPECT.    *
000437*****************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510
000520 01  WS-PASS-SW                  PIC X(01) VALUE "Y".
000530     88  WS-PASSES                   VALUE "Y".
000540     88  WS-FAILS                    VALUE "N".
000550
000660 01  WS-BOUND-STAMP.
000670     05  WS-BND-YEAR             PIC 9(04).
000680     05  WS-BND-MONTH            PIC 9(02).
000690     05  WS-BND-DAY              PIC 9(02).
000700     05  WS-BND-HOUR             PIC 9(02).
000710     05  WS-BND-MINUTE           PIC 9(02).
000720     05  WS-BND-SECOND           PIC 9(02).
000730 01  WS-BOUND-STAMP-X REDEFINES WS-BOUND-STAMP
000740                               PIC 9(14).
000750
000760 01  WS-SUBSTR-TALLY              PIC 9(04) COMP VALUE 0.
000770
000780 01  WS-STATUS-IDX                PIC 9(02) COMP VALUE 0.
000790 01  WS-METHOD-IDX                PIC 9(02) COMP VALUE 0.
000800
000810 COPY "copybooks/retcode.cpy".
000820 01  WS-MATCH-RC                  PIC 9 VALUE 0.
000830     88  WS-MATCH-TRUE                VALUE 1.
000840     88  WS-MATCH-FALSE               VALUE 0.
000850
000860 LINKAGE SECTION.
000870
000880 COPY "copybooks/webrec.cpy".
000890 COPY "copybooks/fltparm.cpy".
000900
000910 PROCEDURE DIVISION USING WL-LOG-RECORD FP-FILTER-PARMS
000920                           RC-RETURN-CODE.
000930
000940 0000-MAIN-PROCESS.
000950     SET WS-PASSES TO TRUE
000960     PERFORM 1000-CHECK-DATE   THRU 1000-EXIT.
000970     PERFORM 2000-CHECK-IP     THRU 2000-EXIT.
000980     PERFORM 3000-CHECK-URL    THRU 3000-EXIT.
000990     PERFORM 4000-CHECK-STATUS THRU 4000-EXIT.
001000     PERFORM 5000-CHECK-METHOD THRU 5000-EXIT.
001010     PERFORM 6000-CHECK-SIZE   THRU 6000-EXIT.
001020     IF WS-PASSES
001030         SET RC-TRUE TO TRUE
001040     ELSE
001050         SET RC-FALSE TO TRUE
001060     END-IF
001070     GOBACK.
001080
001090*****************************************************************
001100*  A DATE BOUND CAN ONLY BE SATISFIED BY A RECORD THAT CARRIES  *
001110*  A VALID TIMESTAMP.  WITH NO DATE FILTER SET AT ALL, RECORDS  *
001120*  WITHOUT A TIMESTAMP STILL PASS.                               *
001130*****************************************************************
001140 1000-CHECK-DATE.
001150     IF FP-DS-ENABLE = "N" AND FP-DE-ENABLE = "N"
001160         GO TO 1000-EXIT
001170     END-IF
001180     IF WL-TS-NOT-VALID
001190         SET WS-FAILS TO TRUE
001200         GO TO 1000-EXIT
001210     END-IF
001280     IF FP-DS-ENABLE = "Y"
001290         MOVE FP-DS-YEAR   TO WS-BND-YEAR
001300         MOVE FP-DS-MONTH  TO WS-BND-MONTH
001310         MOVE FP-DS-DAY    TO WS-BND-DAY
001320         MOVE FP-DS-HOUR   TO WS-BND-HOUR
001330         MOVE FP-DS-MINUTE TO WS-BND-MINUTE
001340         MOVE FP-DS-SECOND TO WS-BND-SECOND
001350         IF WL-TIMESTAMP-X < WS-BOUND-STAMP-X
001360             SET WS-FAILS TO TRUE
001370         END-IF
001380     END-IF
001390     IF FP-DE-ENABLE = "Y"
001400         MOVE FP-DE-YEAR   TO WS-BND-YEAR
001410         MOVE FP-DE-MONTH  TO WS-BND-MONTH
001420         MOVE FP-DE-DAY    TO WS-BND-DAY
001430         MOVE FP-DE-HOUR   TO WS-BND-HOUR
001440         MOVE FP-DE-MINUTE TO WS-BND-MINUTE
001450         MOVE FP-DE-SECOND TO WS-BND-SECOND
001460         IF WL-TIMESTAMP-X > WS-BOUND-STAMP-X
001470             SET WS-FAILS TO TRUE
001480         END-IF
001490     END-IF.
001500 1000-EXIT.
001510     EXIT.
001520
001530 2000-CHECK-IP.
001540     IF FP-IP-ENABLE = "N"
001550         GO TO 2000-EXIT
001560     END-IF
001570     MOVE 0 TO WS-SUBSTR-TALLY
001580     INSPECT WL-CLIENT-ADDR TALLYING WS-SUBSTR-TALLY
001590         FOR ALL FP-IP-VALUE(1:FP-IP-LEN)
001600     IF WS-SUBSTR-TALLY = 0
001610         SET WS-FAILS TO TRUE
001620     END-IF.
001630 2000-EXIT.
001640     EXIT.
001650
001660 3000-CHECK-URL.
001670     IF FP-URL-ENABLE = "N"
001680         GO TO 3000-EXIT
001690     END-IF
001700     MOVE 0 TO WS-SUBSTR-TALLY
001710     INSPECT WL-PATH TALLYING WS-SUBSTR-TALLY
001720         FOR ALL FP-URL-VALUE(1:FP-URL-LEN)
001730     IF WS-SUBSTR-TALLY = 0
001740         SET WS-FAILS TO TRUE
001750     END-IF.
001760 3000-EXIT.
001770     EXIT.
001780
001790*****************************************************************
001800*  MULTIPLE LISTED CODES ARE OR-ED; RANGCHK APPLIES THE ROUND-  *
001810*  HUNDRED RULE FOR EACH ONE.                                    *
001820*****************************************************************
001830 4000-CHECK-STATUS.
001840     IF FP-STATUS-COUNT = 0
001850         GO TO 4000-EXIT
001860     END-IF
001870     SET WS-MATCH-FALSE TO TRUE
001880     MOVE 1 TO WS-STATUS-IDX
001890     PERFORM 4100-STATUS-ONE-CODE THRU 4100-EXIT
001900         UNTIL WS-STATUS-IDX > FP-STATUS-COUNT
001910            OR WS-MATCH-TRUE.
001920     IF WS-MATCH-FALSE
001930         SET WS-FAILS TO TRUE
001940     END-IF.
001950 4000-EXIT.
001960     EXIT.
001970
001980 4100-STATUS-ONE-CODE.
001990     CALL "RANGCHK" USING WL-STATUS
002000         FP-STATUS-CODE(WS-STATUS-IDX) RC-RETURN-CODE
002010     IF RC-TRUE
002020         SET WS-MATCH-TRUE TO TRUE
002030     END-IF
002040     ADD 1 TO WS-STATUS-IDX.
002050 4100-EXIT.
002060     EXIT.
002070
002080 5000-CHECK-METHOD.
002090     IF FP-METHOD-COUNT = 0
002100         GO TO 5000-EXIT
002110     END-IF
002120     SET WS-MATCH-FALSE TO TRUE
002130     MOVE 1 TO WS-METHOD-IDX
002140     PERFORM 5100-METHOD-ONE-CODE THRU 5100-EXIT
002150         UNTIL WS-METHOD-IDX > FP-METHOD-COUNT
002160            OR WS-MATCH-TRUE.
002170     IF WS-MATCH-FALSE
002180         SET WS-FAILS TO TRUE
002190     END-IF.
002200 5000-EXIT.
002210     EXIT.
002220
002230 5100-METHOD-ONE-CODE.
002240     IF WL-METHOD = FP-METHOD-CODE(WS-METHOD-IDX)
002250         SET WS-MATCH-TRUE TO TRUE
002260     END-IF
002270     ADD 1 TO WS-METHOD-IDX.
002280 5100-EXIT.
002290     EXIT.
002300
002310 6000-CHECK-SIZE.
002320     IF FP-SMN-ENABLE = "Y" AND WL-RESP-SIZE < FP-SMN-VALUE
002330         SET WS-FAILS TO TRUE
002340     END-IF
002350     IF FP-SMX-ENABLE = "Y" AND WL-RESP-SIZE > FP-SMX-VALUE
002360         SET WS-FAILS TO TRUE
002370     END-IF.
002380 6000-EXIT.
002390     EXIT.
