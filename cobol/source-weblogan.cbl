000100*****************************************************************
000110*                                                               *
000120*   WEBLOGAN - WEB SERVER ACCESS LOG BATCH ANALYZER             *
000130*                                                                *
000140*   NIGHTLY BATCH JOB.  READS A RAW WEB-SERVER ACCESS LOG,      *
000150*   PARSES EACH LINE, APPLIES THE OPERATOR'S SELECTION          *
000160*   CRITERIA, COMPUTES TRAFFIC STATISTICS OVER THE SELECTED     *
000170*   RECORDS AND WRITES ONE RESULT FILE PER STATISTIC PLUS A     *
000180*   RUN SUMMARY.  THIS IS THE JOB-STEP DRIVER -- IT DOES NOT    *
000190*   PARSE OR ANALYZE ANYTHING ITSELF, IT CALLS OUT TO THE       *
000200*   PROGRAMS THAT DO.                                           *
000210*                                                                *
000220*****************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.    WEBLOGAN.
000250 AUTHOR.        E J ERIKSEN.
000260 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000270 DATE-WRITTEN.  02/22/1999.
000280 DATE-COMPILED.
000290 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000300*****************************************************************
000310*                     C H A N G E    L O G                     *
000320*****************************************************************
000330*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000340*  --------  ----  ----------  ------------------------------  *
000350*  02/22/99  EJE   WEBLOG-014  ORIGINAL PROGRAM.                *
000360*  03/09/99  EJE   WEBLOG-014  ADDED FILTER/ANALYSIS DISPATCH.  *
000370*  04/17/99  RTF   WEBLOG-029  CLIENT ANALYSIS MADE OPTIONAL    *
000380*                              PER FP-RUN-CLIENTS SWITCH.       *
000390*  05/02/99  EJE   WEBLOG-052  BANDWIDTH AVERAGE MOVED TO       *
000400*                              ANALBAND, DRIVER ONLY DISPLAYS.  *
000410*  01/06/00  RTF   WEBLOG-061  Y2K -- RUN-DATE DISPLAY NOW      *
000420*                              4-DIGIT YEAR ON CONSOLE BANNER.  *
000430*  02/19/01  EJE   WEBLOG-070  LOGGING TOGGLED BY UPSI-0 SO     *
000440*                              OPERATOR CAN SUPPRESS TRACE.     *
000450*  03/03/03  DGH   WEBLOG-088  ADDED RUN-CONTROL FILE STATUS    *
000460*                              CHECK -- BAD OPEN NOW ABENDS.    *
000461*  06/14/04  DGH   WEBLOG-093  RUN-SUMMARY ROW COUNT NO LONGER  *
000462*                              OVERWRITTEN BY THE FILTER PASS'  *
000463*                              READ COUNT -- USE A BALANCE      *
000464*                              CHECK INSTEAD (SEE PARA 6050).   *
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
000530          OFF STATUS IS WS-TRACE-NOT-REQUESTED.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT OPTIONAL WORK-LOG-FILE
000570         ASSIGN TO DYNAMIC WS-WORK-FILE-NAME
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-WORK-FILE-STATUS.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  WORK-LOG-FILE
000640     LABEL RECORDS ARE STANDARD.
000650 COPY "copybooks/webrec.cpy".
000660
000670 WORKING-STORAGE SECTION.
000680
000690 01  WS-WORK-FILE-NAME           PIC X(1024) VALUE
000700         "WEBLOG.PARSED.WORKFILE".
000710 01  WS-WORK-FILE-STATUS         PIC X(02) VALUE SPACES.
000720     88  WS-WORK-FILE-OK             VALUE "00".
000730     88  WS-WORK-FILE-AT-EOF         VALUE "10".
000740
000750 01  WS-EOF-SW                   PIC X(01) VALUE "N".
000760     88  WS-EOF                      VALUE "Y".
000770     88  WS-NOT-EOF                  VALUE "N".
000780
000790 01  WS-TRACE-REQUESTED-SW       PIC X(01) VALUE "N".
000800     88  WS-TRACE-REQUESTED          VALUE "Y".
000810     88  WS-TRACE-NOT-REQUESTED      VALUE "N".
000820
000830 01  WS-RECORDS-READ             PIC 9(09) COMP VALUE 0.
000840 01  WS-RECORDS-PASSED           PIC 9(09) COMP VALUE 0.
000850 01  WS-FILTER-BYTE-TOTAL        PIC 9(12) COMP VALUE 0.
000860
000870 01  WS-ACCEPT-DATE.
000880     05  WS-AD-YY                PIC 9(02).
000890     05  WS-AD-MM                PIC 9(02).
000900     05  WS-AD-DD                PIC 9(02).
000910 01  WS-RUN-DATE.
000920     05  WS-RUN-YEAR             PIC 9(04).
000930     05  WS-RUN-MONTH            PIC 9(02).
000940     05  WS-RUN-DAY              PIC 9(02).
000950 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
000960                                 PIC X(08).
000970
000980 01  WS-TRACE-LINE               PIC X(80) VALUE SPACES.
000990
001000 COPY "copybooks/fltparm.cpy".
001010 COPY "copybooks/runsum.cpy".
001020 COPY "copybooks/retcode.cpy".
001030
001040 01  WS-AVG-DIVISOR              PIC 9(09) COMP VALUE 0.
001050
001060 PROCEDURE DIVISION.
001070
001080 0000-MAIN-PROCESS.
001090     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
001100     PERFORM 2000-READ-RUN-CONTROL   THRU 2000-EXIT.
001110     PERFORM 3000-RUN-LOG-PARSER     THRU 3000-EXIT.
001120     PERFORM 4000-PROCESS-RECORDS    THRU 4000-EXIT.
001130     PERFORM 5000-FINISH-ANALYSES    THRU 5000-EXIT.
001140     PERFORM 6000-WRITE-RESULTS      THRU 6000-EXIT.
001150     PERFORM 9000-DISPLAY-SUMMARY    THRU 9000-EXIT.
001160     GO TO 9999-TERMINATE.
001170
001180 1000-INITIALIZE.
001190     IF WS-TRACE-REQUESTED
001200         MOVE "Y" TO WS-TRACE-REQUESTED-SW
001201         CALL "ENABLE-LOGGER"
001210     ELSE
001220         MOVE "N" TO WS-TRACE-REQUESTED-SW
001230     END-IF
001240     ACCEPT WS-ACCEPT-DATE FROM DATE
001250     IF WS-AD-YY < 50
001260         COMPUTE WS-RUN-YEAR = 2000 + WS-AD-YY
001270     ELSE
001280         COMPUTE WS-RUN-YEAR = 1900 + WS-AD-YY
001290     END-IF
001300     MOVE WS-AD-MM TO WS-RUN-MONTH
001310     MOVE WS-AD-DD TO WS-RUN-DAY
001320     STRING "WEBLOGAN :: JOB START :: RUN DATE " DELIMITED BY SIZE
001330         WS-RUN-DATE-X DELIMITED BY SIZE
001340         INTO WS-TRACE-LINE
001350     END-STRING
001360     PERFORM 1100-TRACE THRU 1100-EXIT.
001370 1000-EXIT.
001380     EXIT.
001390
001400 1100-TRACE.
001410     IF WS-TRACE-REQUESTED
001420         CALL "LOGGER" USING WS-TRACE-LINE
001430         MOVE SPACES TO WS-TRACE-LINE
001440     END-IF.
001450 1100-EXIT.
001460     EXIT.
001470
001480*****************************************************************
001490*   READS THE RUN-CONTROL FILE (SELECTED ANALYSES + FILTER      *
001500*   VALUES) THROUGH RUNCTLRD.  SEE THE FILTER PARAMETER RECORD  *
001510*   LAYOUT FOR THE FULL LIST OF DIRECTIVES ACCEPTED.            *
001520*****************************************************************
001530 2000-READ-RUN-CONTROL.
001540     CALL "RUNCTLRD" USING FP-FILTER-PARMS RC-RETURN-CODE.
001550     STRING "WEBLOGAN :: RUN CONTROL LOADED :: RC=" DELIMITED
001560           BY SIZE
001570         RC-RETURN-CODE DELIMITED BY SIZE
001580         INTO WS-TRACE-LINE
001590     END-STRING
001600     PERFORM 1100-TRACE THRU 1100-EXIT.
001610 2000-EXIT.
001620     EXIT.
001630
001640*****************************************************************
001650*   DRIVES THE LOG PARSER (LOGPARSE), WHICH OPENS THE RAW LOG,  *
001660*   DETECTS FORMAT, PARSES EVERY LINE AND WRITES WORK-LOG-FILE. *
001670*****************************************************************
001680 3000-RUN-LOG-PARSER.
001690     CALL "LOGPARSE" USING RS-RUN-SUMMARY.
001700 3000-EXIT.
001710     EXIT.
001720
001730*****************************************************************
001740*   FILTER RECORD LOOP.  ONE PASS OVER THE PARSED WORK FILE,    *
001750*   APPLYING THE FILTER ENGINE AND FEEDING WHICHEVER ANALYSES   *
001760*   THE RUN CONTROL SELECTED.                                   *
001770*****************************************************************
001780 4000-PROCESS-RECORDS.
001790     OPEN INPUT WORK-LOG-FILE
001800     IF NOT WS-WORK-FILE-OK AND WS-WORK-FILE-STATUS NOT = SPACES
001810         DISPLAY "WEBLOGAN :: UNABLE TO OPEN WORK-LOG-FILE :: "
001820                 "STATUS=" WS-WORK-FILE-STATUS
001830         GO TO 4000-EXIT
001840     END-IF
001850     MOVE "N" TO WS-EOF-SW
001860     PERFORM 4100-READ-NEXT THRU 4100-EXIT.
001870     PERFORM 4200-RECORD-LOOP THRU 4200-EXIT
001880         UNTIL WS-EOF.
001890     CLOSE WORK-LOG-FILE.
001900 4000-EXIT.
001910     EXIT.
001920
001930 4100-READ-NEXT.
001940     READ WORK-LOG-FILE
001950         AT END
001960             SET WS-EOF TO TRUE
001970     END-READ.
001980 4100-EXIT.
001990     EXIT.
002000
002010 4200-RECORD-LOOP.
002020     ADD 1 TO WS-RECORDS-READ
002030     CALL "FLTRENGN" USING WL-LOG-RECORD FP-FILTER-PARMS
002040                           RC-RETURN-CODE
002050     IF RC-TRUE
002060         PERFORM 4300-ACCUMULATE THRU 4300-EXIT
002070     END-IF
002080     PERFORM 4100-READ-NEXT THRU 4100-EXIT.
002090 4200-EXIT.
002100     EXIT.
002110
002120 4300-ACCUMULATE.
002130     ADD 1 TO WS-RECORDS-PASSED
002140     ADD WL-RESP-SIZE TO WS-FILTER-BYTE-TOTAL
002150     IF FP-RUN-CLIENTS
002160         CALL "ANALCLNT" USING WL-LOG-RECORD
002170     END-IF
002180     IF FP-RUN-PAGES
002190         CALL "ANALPAGE" USING WL-LOG-RECORD
002200     END-IF
002210     IF FP-RUN-HOURLY
002220         CALL "ANALHOUR" USING WL-LOG-RECORD
002230     END-IF
002240     IF FP-RUN-STATUS
002250         CALL "ANALSTAT" USING WL-LOG-RECORD
002260     END-IF
002270     IF FP-RUN-BANDWIDTH
002280         CALL "ANALBAND" USING WL-LOG-RECORD
002290     END-IF.
002300 4300-EXIT.
002310     EXIT.
002320
002330*****************************************************************
002340*   TELLS EACH ANALYSIS PROGRAM THE PASS IS OVER SO IT CAN RANK *
002350*   AND FREEZE ITS RESULTS TABLE BEFORE RESWRITR READS IT.      *
002360*****************************************************************
002370 5000-FINISH-ANALYSES.
002380     IF FP-RUN-CLIENTS
002390         CALL "FINISH-CLIENT-PASS"
002400     END-IF
002410     IF FP-RUN-PAGES
002420         CALL "FINISH-PAGE-PASS"
002430     END-IF
002440     IF FP-RUN-HOURLY
002450         CALL "FINISH-HOUR-PASS"
002460     END-IF
002470     IF FP-RUN-STATUS
002480         CALL "FINISH-STAT-PASS"
002490     END-IF
002500     IF FP-RUN-BANDWIDTH
002510         CALL "FINISH-BAND-PASS"
002520     END-IF.
002530 5000-EXIT.
002540     EXIT.
002550
002560 6000-WRITE-RESULTS.
002565     PERFORM 6050-CHECK-READ-BALANCE THRU 6050-EXIT.
002580     MOVE WS-RECORDS-PASSED    TO RS-FILTERED-RECS
002590     MOVE WS-FILTER-BYTE-TOTAL TO RS-TOTAL-BYTES
002600     IF WS-RECORDS-PASSED > 0
002610         MOVE WS-RECORDS-PASSED TO WS-AVG-DIVISOR
002620         COMPUTE RS-AVG-SIZE ROUNDED =
002630             WS-FILTER-BYTE-TOTAL / WS-AVG-DIVISOR
002640     ELSE
002650         MOVE 0 TO RS-AVG-SIZE
002660     END-IF
002670     IF FP-RUN-CLIENTS
002680         CALL "WRITE-CLIENTS"
002690     END-IF
002700     IF FP-RUN-PAGES
002710         CALL "WRITE-PAGES"
002720     END-IF
002730     IF FP-RUN-HOURLY
002740         CALL "WRITE-HOURLY"
002750     END-IF
002760     IF FP-RUN-STATUS
002770         CALL "WRITE-STATUS"
002780     END-IF
002790     IF FP-RUN-BANDWIDTH
002800         CALL "WRITE-BANDWIDTH"
002810     END-IF
002820     CALL "WRITE-SUMMARY" USING RS-RUN-SUMMARY.
002830 6000-EXIT.
002840     EXIT.
002841
002842*****************************************************************
002843*  CONTROL-TOTAL CHECK -- LOGPARSE ALREADY SET RS-TOTAL-ROWS /   *
002844*  RS-VALID-ROWS / RS-ERROR-ROWS DIRECTLY ON RS-RUN-SUMMARY     *
002845*  WHEN IT WROTE THE WORK FILE.  THIS PASS COUNTS THE ROWS IT   *
002846*  READS BACK OUT OF THAT SAME WORK FILE AS AN INDEPENDENT      *
002847*  CHECK; THE TWO COUNTS SHOULD ALWAYS AGREE SINCE LOGPARSE     *
002848*  ONLY WRITES A WORK RECORD FOR EACH ROW IT ACCEPTED AS VALID. *
002849*  A MISMATCH MEANS THE WORK FILE WAS ALTERED BETWEEN JOB       *
002850*  STEPS -- WARN THE OPERATOR BUT DO NOT ABEND THE RUN.         *
002851*****************************************************************
002852 6050-CHECK-READ-BALANCE.
002853     IF WS-RECORDS-READ NOT = RS-VALID-ROWS
002854         DISPLAY "WEBLOGAN :: WARNING -- WORK FILE READ COUNT "
002855                 WS-RECORDS-READ " DOES NOT MATCH LOGPARSE "
002856                 "VALID ROW COUNT " RS-VALID-ROWS
002857     END-IF.
002858 6050-EXIT.
002859     EXIT.
002860
002861 9000-DISPLAY-SUMMARY.
002870     DISPLAY "WEBLOGAN RUN SUMMARY -- " WS-RUN-DATE-X
002880     DISPLAY "  ROWS READ    : " RS-TOTAL-ROWS
002890     DISPLAY "  ROWS VALID   : " RS-VALID-ROWS
002900     DISPLAY "  ROWS ERROR   : " RS-ERROR-ROWS
002910     DISPLAY "  SELECTED     : " RS-FILTERED-RECS
002920     DISPLAY "  TOTAL BYTES  : " RS-TOTAL-BYTES
002930     DISPLAY "  AVERAGE SIZE : " RS-AVG-SIZE.
002940 9000-EXIT.
002950     EXIT.
002960
002970 9999-TERMINATE.
002975     IF WS-TRACE-REQUESTED
002976         CALL "DISABLE-LOGGER"
002977     END-IF
002980     STOP RUN.
