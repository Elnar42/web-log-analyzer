000100*****************************************************************
000110*                                                               *
000120*   PARSDELM - DELIMITED LOG DATA ROW PARSER                    *
000130*                                                                *
000140*   USES THE COLUMN MAP HDRMAP BUILT FROM THE HEADER TO PULL    *
000150*   EACH FIELD OUT OF ONE DATA ROW OF A DELIMITED-FORMAT LOG.   *
000160*   STRIPS SURROUNDING QUOTES, APPLIES THE SAME METHOD/PATH/    *
000170*   PROTOCOL DEFAULTS AS THE COMBINED-FORMAT PARSER, AND         *
000180*   REJECTS A ROW WHOSE SIZE COLUMN IS EMPTY OR "-", OR THAT IS *
000190*   ENTIRELY CONTENT-FREE.                                       *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    PARSDELM.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  03/16/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  03/16/99  EJE   WEBLOG-021  ORIGINAL PROGRAM.                *
000350*  06/02/99  EJE   WEBLOG-039  QUOTE STRIPPING ADDED -- EXCEL   *
000360*                              EXPORTS QUOTE EVERY VALUE.        *
000370*  09/14/99  RTF   WEBLOG-055  CONTENT-FREE ROW REJECT ADDED    *
000380*                              (BLANK ADDRESS/PATH/STATUS ROW). *
000390*  01/06/00  RTF   WEBLOG-061  Y2K -- ISO TIMESTAMPS REQUIRE     *
000400*                              4-DIGIT CCYY, ALREADY THE ONLY   *
000410*                              FORM THIS ROUTINE ACCEPTS.        *
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500
000510 01  WS-DATA-ROW                 PIC X(512) VALUE SPACES.
000520 01  WS-PTR                      PIC 9(04) COMP VALUE 1.
000530 01  WS-COL-IDX                  PIC 9(02) COMP VALUE 0.
000540
000550 01  WS-COL-VALUE                PIC X(160) VALUE SPACES.
000560 01  WS-COL-LEN                  PIC 9(04) COMP VALUE 0.
000570
000580 01  WS-ADDR-VALUE               PIC X(39) VALUE SPACES.
000590 01  WS-ADDR-LEN                 PIC 9(04) COMP VALUE 0.
000600 01  WS-TS-VALUE                 PIC X(40) VALUE SPACES.
000610 01  WS-TS-LEN                   PIC 9(04) COMP VALUE 0.
000620 01  WS-METHOD-VALUE             PIC X(40) VALUE SPACES.
000630 01  WS-METHOD-LEN               PIC 9(04) COMP VALUE 0.
000640 01  WS-PATH-VALUE               PIC X(160) VALUE SPACES.
000650 01  WS-PATH-LEN                 PIC 9(04) COMP VALUE 0.
000660 01  WS-STATUS-VALUE             PIC X(10) VALUE SPACES.
000670 01  WS-STATUS-LEN               PIC 9(04) COMP VALUE 0.
000680 01  WS-SIZE-VALUE               PIC X(12) VALUE SPACES.
000690 01  WS-SIZE-LEN                 PIC 9(04) COMP VALUE 0.
000700 01  WS-SIZE-PRESENT-SW          PIC X(01) VALUE "N".
000710     88  WS-SIZE-COL-PRESENT         VALUE "Y".
000720     88  WS-SIZE-COL-ABSENT          VALUE "N".
000730
000740*****************************************************************
000750*  ISO TIMESTAMP LAYOUT -- YYYY-MM-DDTHH:MM:SS -- OR THE         *
000760*  COMBINED-LOG DD/MON/YYYY:HH:MM:SS FORM, TRIED IN THAT ORDER. *
000770*****************************************************************
000780 01  WS-ISO-R REDEFINES WS-TS-VALUE.
000790     05  WS-ISO-YEAR             PIC X(04).
000800     05  WS-ISO-DASH1            PIC X(01).
000810     05  WS-ISO-MONTH            PIC X(02).
000820     05  WS-ISO-DASH2            PIC X(01).
000830     05  WS-ISO-DAY              PIC X(02).
000840     05  WS-ISO-T                PIC X(01).
000850     05  WS-ISO-HOUR             PIC X(02).
000860     05  WS-ISO-COLON1           PIC X(01).
000870     05  WS-ISO-MINUTE           PIC X(02).
000880     05  WS-ISO-COLON2           PIC X(01).
000890     05  WS-ISO-SECOND           PIC X(02).
000900     05  FILLER                  PIC X(20).
000910
000920 01  WS-CMB-R REDEFINES WS-TS-VALUE.
000930     05  WS-CMB-DAY              PIC X(02).
000940     05  WS-CMB-SLASH1           PIC X(01).
000950     05  WS-CMB-MONTH            PIC X(03).
000960     05  WS-CMB-SLASH2           PIC X(01).
000970     05  WS-CMB-YEAR             PIC X(04).
000980     05  WS-CMB-COLON1           PIC X(01).
000990     05  WS-CMB-HOUR             PIC X(02).
001000     05  WS-CMB-COLON2           PIC X(01).
001010     05  WS-CMB-MINUTE           PIC X(02).
001020     05  WS-CMB-COLON3           PIC X(01).
001030     05  WS-CMB-SECOND           PIC X(02).
001040     05  FILLER                  PIC X(11).
001050
001060 01  WS-MONTH-NUM                PIC 9(02) COMP VALUE 0.
001070
001080 01  WS-CONTENT-FREE-SW          PIC X(01) VALUE "N".
001090     88  WS-ROW-CONTENT-FREE         VALUE "Y".
001100     88  WS-ROW-HAS-CONTENT          VALUE "N".
001110
001120 COPY "copybooks/colmap.cpy".
001130 COPY "copybooks/retcode.cpy".
001140
001150 LINKAGE SECTION.
001160
001170 01  L-DATA-ROW                  PIC X(512).
001180
001190 COPY "copybooks/webrec.cpy".
001200
001210 PROCEDURE DIVISION USING L-DATA-ROW HM-COLUMN-MAP WL-LOG-RECORD
001220                           RC-RETURN-CODE.
001230
001240 0000-MAIN-PROCESS.
001250     SET RC-TRUE TO TRUE
001260     INITIALIZE WL-LOG-RECORD
001270     MOVE L-DATA-ROW TO WS-DATA-ROW
001280     PERFORM 1000-SPLIT-COLUMNS THRU 1000-EXIT.
001290     IF RC-FALSE
001300         GO TO 9999-TERMINATE
001310     END-IF
001320     PERFORM 2000-BUILD-ADDRESS      THRU 2000-EXIT.
001330     PERFORM 2100-BUILD-TIMESTAMP    THRU 2100-EXIT.
001340     PERFORM 2200-BUILD-METHOD       THRU 2200-EXIT.
001350     PERFORM 2300-BUILD-PATH         THRU 2300-EXIT.
001360     PERFORM 2400-BUILD-STATUS       THRU 2400-EXIT.
001370     PERFORM 2500-BUILD-SIZE         THRU 2500-EXIT.
001380     IF RC-FALSE
001390         GO TO 9999-TERMINATE
001400     END-IF
001410     PERFORM 3000-CHECK-CONTENT-FREE THRU 3000-EXIT.
001420     IF WS-ROW-CONTENT-FREE
001430         SET RC-FALSE TO TRUE
001440     END-IF
001450     GO TO 9999-TERMINATE.
001460
001470*****************************************************************
001480*  WALKS THE ROW TOKEN BY TOKEN AND STASHES THE ONES THE COLUMN *
001490*  MAP CARES ABOUT.  A SIZE COLUMN THAT MAPPED BUT CAME BACK    *
001500*  EMPTY IS NOTED HERE -- 2500 REJECTS ON IT.                    *
001510*****************************************************************
001520 1000-SPLIT-COLUMNS.
001530     MOVE 1 TO WS-PTR
001540     MOVE 0 TO WS-COL-IDX
001550     SET WS-SIZE-COL-ABSENT TO TRUE
001560     MOVE SPACES TO WS-ADDR-VALUE WS-TS-VALUE WS-METHOD-VALUE
001570                    WS-PATH-VALUE WS-STATUS-VALUE
001580                    WS-SIZE-VALUE
001590     MOVE 0 TO WS-ADDR-LEN WS-TS-LEN WS-METHOD-LEN
001600               WS-PATH-LEN WS-STATUS-LEN WS-SIZE-LEN
001610     PERFORM 1100-COLUMN-TOKEN THRU 1100-EXIT
001620         UNTIL WS-PTR > LENGTH OF WS-DATA-ROW.
001630 1000-EXIT.
001640     EXIT.
001650
001660 1100-COLUMN-TOKEN.
001670     MOVE SPACES TO WS-COL-VALUE
001680     UNSTRING WS-DATA-ROW DELIMITED BY HM-DELIMITER
001690         INTO WS-COL-VALUE COUNT IN WS-COL-LEN
001700         WITH POINTER WS-PTR
001710     END-UNSTRING
001720     ADD 1 TO WS-COL-IDX
001730     PERFORM 1200-STRIP-QUOTES THRU 1200-EXIT
001740     IF WS-COL-IDX = HM-ADDR-COL
001750         MOVE WS-COL-VALUE TO WS-ADDR-VALUE
001760         MOVE WS-COL-LEN   TO WS-ADDR-LEN
001770     END-IF
001780     IF WS-COL-IDX = HM-TS-COL
001790         MOVE WS-COL-VALUE TO WS-TS-VALUE
001800         MOVE WS-COL-LEN   TO WS-TS-LEN
001810     END-IF
001820     IF WS-COL-IDX = HM-METHOD-COL
001830         MOVE WS-COL-VALUE TO WS-METHOD-VALUE
001840         MOVE WS-COL-LEN   TO WS-METHOD-LEN
001850     END-IF
001860     IF WS-COL-IDX = HM-PATH-COL
001870         MOVE WS-COL-VALUE TO WS-PATH-VALUE
001880         MOVE WS-COL-LEN   TO WS-PATH-LEN
001890     END-IF
001900     IF WS-COL-IDX = HM-STATUS-COL
001910         MOVE WS-COL-VALUE TO WS-STATUS-VALUE
001920         MOVE WS-COL-LEN   TO WS-STATUS-LEN
001930     END-IF
001940     IF WS-COL-IDX = HM-SIZE-COL
001950         SET WS-SIZE-COL-PRESENT TO TRUE
001960         MOVE WS-COL-VALUE TO WS-SIZE-VALUE
001970         MOVE WS-COL-LEN   TO WS-SIZE-LEN
001980     END-IF.
001990 1100-EXIT.
002000     EXIT.
002010
002020*****************************************************************
002030*  STRIPS ONE LEADING AND ONE TRAILING QUOTE, IF BOTH PRESENT.  *
002040*****************************************************************
002050 1200-STRIP-QUOTES.
002060     IF WS-COL-LEN >= 2 AND WS-COL-VALUE(1:1) = '"' AND
002070        WS-COL-VALUE(WS-COL-LEN:1) = '"'
002080         MOVE WS-COL-VALUE(2:WS-COL-LEN - 2) TO WS-COL-VALUE
002090         SUBTRACT 2 FROM WS-COL-LEN
002100     END-IF.
002110 1200-EXIT.
002120     EXIT.
002130
002140 2000-BUILD-ADDRESS.
002150     IF WS-ADDR-LEN = 0
002160         MOVE "unknown" TO WL-CLIENT-ADDR
002170     ELSE
002180         MOVE WS-ADDR-VALUE TO WL-CLIENT-ADDR
002190     END-IF.
002200 2000-EXIT.
002210     EXIT.
002220
002230*****************************************************************
002240*  TRIES THE ISO FORM FIRST, THEN THE COMBINED-LOG FORM.        *
002250*****************************************************************
002260 2100-BUILD-TIMESTAMP.
002270     MOVE "N" TO WL-TS-VALID
002280     MOVE 0 TO WL-TS-YEAR WL-TS-MONTH WL-TS-DAY
002290               WL-TS-HOUR WL-TS-MINUTE WL-TS-SECOND
002300     IF WS-TS-LEN >= 19 AND WS-ISO-DASH1 = "-" AND
002310        WS-ISO-DASH2 = "-" AND WS-ISO-T = "T" AND
002320        WS-ISO-COLON1 = ":" AND WS-ISO-COLON2 = ":" AND
002330        WS-ISO-YEAR IS NUMERIC AND WS-ISO-MONTH IS NUMERIC
002340        AND WS-ISO-DAY IS NUMERIC AND
002350        WS-ISO-HOUR IS NUMERIC AND WS-ISO-MINUTE IS NUMERIC
002360        AND WS-ISO-SECOND IS NUMERIC
002370         MOVE "Y" TO WL-TS-VALID
002380         MOVE WS-ISO-YEAR   TO WL-TS-YEAR
002390         MOVE WS-ISO-MONTH  TO WL-TS-MONTH
002400         MOVE WS-ISO-DAY    TO WL-TS-DAY
002410         MOVE WS-ISO-HOUR   TO WL-TS-HOUR
002420         MOVE WS-ISO-MINUTE TO WL-TS-MINUTE
002430         MOVE WS-ISO-SECOND TO WL-TS-SECOND
002440     ELSE
002450         IF WS-TS-LEN >= 20 AND WS-CMB-SLASH1 = "/" AND
002460            WS-CMB-SLASH2 = "/" AND WS-CMB-COLON1 = ":" AND
002470            WS-CMB-COLON2 = ":" AND WS-CMB-COLON3 = ":" AND
002480            WS-CMB-DAY IS NUMERIC AND WS-CMB-YEAR IS NUMERIC
002490            AND WS-CMB-HOUR IS NUMERIC AND
002500            WS-CMB-MINUTE IS NUMERIC AND
002510            WS-CMB-SECOND IS NUMERIC
002520             MOVE "Y" TO WL-TS-VALID
002530             MOVE WS-CMB-YEAR   TO WL-TS-YEAR
002540             MOVE WS-CMB-DAY    TO WL-TS-DAY
002550             MOVE WS-CMB-HOUR   TO WL-TS-HOUR
002560             MOVE WS-CMB-MINUTE TO WL-TS-MINUTE
002570             MOVE WS-CMB-SECOND TO WL-TS-SECOND
002580             CALL "MONTHCVT" USING WS-CMB-MONTH WS-MONTH-NUM
002590             MOVE WS-MONTH-NUM  TO WL-TS-MONTH
002600         END-IF
002610     END-IF.
002620 2100-EXIT.
002630     EXIT.
002640
002650 2200-BUILD-METHOD.
002660     IF WS-METHOD-LEN = 0
002670         MOVE "GET" TO WL-METHOD
002680     ELSE
002690         MOVE WS-METHOD-VALUE TO WL-METHOD
002700     END-IF.
002710 2200-EXIT.
002720     EXIT.
002730
002740 2300-BUILD-PATH.
002750     IF WS-PATH-LEN = 0
002760         MOVE "/" TO WL-PATH
002770     ELSE
002780         MOVE WS-PATH-VALUE TO WL-PATH
002790     END-IF.
002800 2300-EXIT.
002810     EXIT.
002820
002830 2400-BUILD-STATUS.
002840     IF WS-STATUS-LEN > 0 AND
002850        WS-STATUS-VALUE(1:WS-STATUS-LEN) IS NUMERIC
002860         MOVE WS-STATUS-VALUE(1:WS-STATUS-LEN) TO WL-STATUS
002870     ELSE
002880         MOVE 0 TO WL-STATUS
002890     END-IF.
002900 2400-EXIT.
002910     EXIT.
002920
002930*****************************************************************
002940*  A SIZE COLUMN THAT MAPPED BUT IS EMPTY OR "-" REJECTS THE    *
002950*  ROW.  NO SIZE COLUMN AT ALL SIMPLY DEFAULTS TO ZERO.          *
002960*****************************************************************
002970 2500-BUILD-SIZE.
002980     IF WS-SIZE-COL-PRESENT AND
002990        (WS-SIZE-LEN = 0 OR
003000         (WS-SIZE-LEN = 1 AND WS-SIZE-VALUE(1:1) = "-"))
003010         SET RC-FALSE TO TRUE
003020         GO TO 2500-EXIT
003030     END-IF
003040     IF WS-SIZE-LEN > 0 AND
003050        WS-SIZE-VALUE(1:WS-SIZE-LEN) IS NUMERIC
003060         MOVE WS-SIZE-VALUE(1:WS-SIZE-LEN) TO WL-RESP-SIZE
003070     ELSE
003080         MOVE 0 TO WL-RESP-SIZE
003090     END-IF.
003100 2500-EXIT.
003110     EXIT.
003120
003130*****************************************************************
003140*  A ROW WITH NO ADDRESS, PATH "/", AND STATUS 0 CARRIES NO     *
003150*  USABLE INFORMATION AND IS DROPPED.                            *
003160*****************************************************************
003170 3000-CHECK-CONTENT-FREE.
003180     SET WS-ROW-HAS-CONTENT TO TRUE
003190     IF WL-CLIENT-ADDR = "unknown" AND WL-PATH = "/" AND
003200        WL-STATUS = 0
003210         SET WS-ROW-CONTENT-FREE TO TRUE
003220     END-IF.
003230 3000-EXIT.
003240     EXIT.
003250
003260 9999-TERMINATE.
003270     GOBACK.
