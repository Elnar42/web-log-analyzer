000100*****************************************************************
000110*                                                               *
000120*   HDRMAP  - DELIMITED LOG HEADER COLUMN MAPPER                *
000130*                                                                *
000140*   GIVEN THE FIRST LINE OF A DELIMITED-FORMAT LOG, WORKS OUT   *
000150*   THE DELIMITER (TAB IF PRESENT, ELSE COMMA) AND WHICH TOKEN  *
000160*   POSITION HOLDS EACH FIELD BY KEYWORD MATCH.  RETURNS        *
000170*   RC-FALSE WHEN NEITHER AN ADDRESS NOR A PATH COLUMN TURNS UP *
000180*   -- LOGPARSE TREATS THAT AS A REJECTED FILE.                  *
000190*                                                                *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    HDRMAP.
000230 AUTHOR.        E J ERIKSEN.
000240 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000250 DATE-WRITTEN.  03/15/1999.
000260 DATE-COMPILED.
000270 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000280*****************************************************************
000290*                     C H A N G E    L O G                     *
000300*****************************************************************
000310*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000320*  --------  ----  ----------  ------------------------------  *
000330*  03/15/99  EJE   WEBLOG-021  ORIGINAL PROGRAM.                *
000340*  06/02/99  EJE   WEBLOG-039  ADDED "VERB"/"URI"/"RESPONSE"    *
000350*                              SYNONYMS AFTER APACHE EXPORT     *
000360*                              SAMPLE CAME BACK UNMATCHED.       *
000370*  10/11/00  RTF   WEBLOG-058  TAB-DELIMITED EXPORTS RECOGNIZED *
000380*                              AHEAD OF COMMA.                   *
000385*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000386*                              COPY -- WS-TOKEN-UPPER-R AND      *
000387*                              WS-MATCH-SWITCHES-X ALREADY GIVE  *
000388*                              THIS PROGRAM ITS OWN REDEFINES.   *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470
000480 01  WS-HDR-LINE                 PIC X(512) VALUE SPACES.
000490 01  WS-TAB-CHAR                 PIC X(01) VALUE X"09".
000500
000510 01  WS-TALLY                    PIC 9(04) COMP VALUE 0.
000520 01  WS-POINTER                  PIC 9(04) COMP VALUE 1.
000530 01  WS-COL-IDX                  PIC 9(02) COMP VALUE 0.
000540
000550 01  WS-TOKEN                    PIC X(40) VALUE SPACES.
000560 01  WS-TOKEN-UPPER              PIC X(40) VALUE SPACES.
000570 01  WS-TOKEN-UPPER-R REDEFINES WS-TOKEN-UPPER.
000580     05  WS-TU-CHAR              PIC X(01) OCCURS 40 TIMES.
000590
000600 01  WS-MATCH-SWITCHES.
000610     05  WS-M-ADDR               PIC X(01) VALUE "N".
000620     05  WS-M-TS                 PIC X(01) VALUE "N".
000630     05  WS-M-METHOD             PIC X(01) VALUE "N".
000640     05  WS-M-PATH               PIC X(01) VALUE "N".
000650     05  WS-M-STATUS             PIC X(01) VALUE "N".
000660     05  WS-M-SIZE               PIC X(01) VALUE "N".
000670 01  WS-MATCH-SWITCHES-X REDEFINES WS-MATCH-SWITCHES
000680                                 PIC X(06).
000690
000700 COPY "copybooks/colmap.cpy".
000710 COPY "copybooks/retcode.cpy".
000720
000730 LINKAGE SECTION.
000740
000750 01  L-HEADER-LINE               PIC X(512).
000760
000770 PROCEDURE DIVISION USING L-HEADER-LINE HM-COLUMN-MAP
000780                           RC-RETURN-CODE.
000790
000800 0000-MAIN-PROCESS.
000810     MOVE 0 TO HM-COL-COUNT HM-ADDR-COL HM-TS-COL
000820               HM-METHOD-COL HM-PATH-COL HM-STATUS-COL
000830               HM-SIZE-COL
000840     MOVE L-HEADER-LINE TO WS-HDR-LINE
000850     PERFORM 1000-PICK-DELIMITER THRU 1000-EXIT.
000860     MOVE 1 TO WS-POINTER
000870     MOVE 0 TO WS-COL-IDX
000880     PERFORM 2000-TOKEN-LOOP THRU 2000-EXIT
000890         UNTIL WS-POINTER > LENGTH OF WS-HDR-LINE.
000900     MOVE WS-COL-IDX TO HM-COL-COUNT
000910     IF HM-ADDR-COL > 0 OR HM-PATH-COL > 0
000920         SET HM-MAP-VALID TO TRUE
000930         SET RC-TRUE TO TRUE
000940     ELSE
000950         SET HM-MAP-INVALID TO TRUE
000960         SET RC-FALSE TO TRUE
000970     END-IF
000980     GOBACK.
000990
001000 1000-PICK-DELIMITER.
001010     MOVE 0 TO WS-TALLY
001020     INSPECT WS-HDR-LINE TALLYING WS-TALLY FOR ALL WS-TAB-CHAR
001030     IF WS-TALLY > 0
001040         MOVE WS-TAB-CHAR TO HM-DELIMITER
001050     ELSE
001060         MOVE "," TO HM-DELIMITER
001070     END-IF.
001080 1000-EXIT.
001090     EXIT.
001100
001110 2000-TOKEN-LOOP.
001120     MOVE SPACES TO WS-TOKEN
001130     UNSTRING WS-HDR-LINE DELIMITED BY HM-DELIMITER
001140         INTO WS-TOKEN
001150         WITH POINTER WS-POINTER
001160     END-UNSTRING
001170     ADD 1 TO WS-COL-IDX
001180     MOVE WS-TOKEN TO WS-TOKEN-UPPER
001190     INSPECT WS-TOKEN-UPPER
001200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001210                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001220     PERFORM 2100-TEST-KEYWORDS  THRU 2100-EXIT
001230     PERFORM 2200-ASSIGN-COLUMN  THRU 2200-EXIT.
001240 2000-EXIT.
001250     EXIT.
001260
001270 2100-TEST-KEYWORDS.
001280     MOVE "N" TO WS-M-ADDR WS-M-TS WS-M-METHOD
001290                 WS-M-PATH WS-M-STATUS WS-M-SIZE
001300     MOVE 0 TO WS-TALLY
001310     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001320         FOR ALL "IP" FOR ALL "ADDRESS" FOR ALL "CLIENT"
001330     IF WS-TALLY > 0
001340         MOVE "Y" TO WS-M-ADDR
001350     END-IF
001360     MOVE 0 TO WS-TALLY
001370     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001380         FOR ALL "TIME" FOR ALL "DATE"
001390     IF WS-TALLY > 0
001400         MOVE "Y" TO WS-M-TS
001410     END-IF
001420     MOVE 0 TO WS-TALLY
001430     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001440         FOR ALL "METHOD" FOR ALL "VERB"
001450     IF WS-TALLY > 0
001460         MOVE "Y" TO WS-M-METHOD
001470     END-IF
001480     MOVE 0 TO WS-TALLY
001490     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001500         FOR ALL "PATH" FOR ALL "URL" FOR ALL "URI"
001510         FOR ALL "REQUEST"
001520     IF WS-TALLY > 0
001530         MOVE "Y" TO WS-M-PATH
001540     END-IF
001550     MOVE 0 TO WS-TALLY
001560     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001570         FOR ALL "STATUS" FOR ALL "CODE" FOR ALL "RESPONSE"
001580     IF WS-TALLY > 0
001590         MOVE "Y" TO WS-M-STATUS
001600     END-IF
001610     MOVE 0 TO WS-TALLY
001620     INSPECT WS-TOKEN-UPPER TALLYING WS-TALLY
001630         FOR ALL "SIZE" FOR ALL "BYTES" FOR ALL "LENGTH"
001640     IF WS-TALLY > 0
001650         MOVE "Y" TO WS-M-SIZE
001660     END-IF.
001670 2100-EXIT.
001680     EXIT.
001690
001700*****************************************************************
001710*  PRIORITY ORDER PER THE OPERATIONS MANUAL: ADDRESS, THEN      *
001720*  TIMESTAMP, METHOD, PATH, STATUS, SIZE.  A COLUMN ALREADY     *
001730*  ASSIGNED TO A ROLE IS NEVER REASSIGNED.                      *
001740*****************************************************************
001750 2200-ASSIGN-COLUMN.
001760     IF HM-ADDR-COL = 0 AND WS-M-ADDR = "Y"
001770         MOVE WS-COL-IDX TO HM-ADDR-COL
001780     ELSE
001790         IF HM-TS-COL = 0 AND WS-M-TS = "Y"
001800             MOVE WS-COL-IDX TO HM-TS-COL
001810         ELSE
001820             IF HM-METHOD-COL = 0 AND WS-M-METHOD = "Y"
001830                 MOVE WS-COL-IDX TO HM-METHOD-COL
001840             ELSE
001850                 IF HM-PATH-COL = 0 AND WS-M-PATH = "Y"
001860                     MOVE WS-COL-IDX TO HM-PATH-COL
001870                 ELSE
001880                     IF HM-STATUS-COL = 0 AND WS-M-STATUS = "Y"
001890                         MOVE WS-COL-IDX TO HM-STATUS-COL
001900                     ELSE
001910                         IF HM-SIZE-COL = 0 AND
001920                            WS-M-SIZE = "Y"
001930                             MOVE WS-COL-IDX TO HM-SIZE-COL
001940                         END-IF
001950                     END-IF
001960                 END-IF
001970             END-IF
001980         END-IF
001990     END-IF.
002000 2200-EXIT.
002010     EXIT.
