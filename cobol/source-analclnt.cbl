000100*****************************************************************
000110*                                                               *
000120*   ANALCLNT - ANALYSIS ENGINE P1 -- UNIQUE CLIENT ADDRESSES    *
000130*                                                                *
000140*   ACCUMULATES A REQUEST COUNT PER DISTINCT CLIENT ADDRESS     *
000150*   OVER THE SELECTED RECORDS OF THE RUN, THEN AT FINISH TIME   *
000160*   RANKS THE TABLE DESCENDING BY REQUEST COUNT AND FREEZES     *
000170*   THE TOP 10 FOR RESWRITR TO WRITE.  TABLE PERSISTS ACROSS    *
000180*   CALLS FOR THE LIFE OF THE RUN -- DO NOT CANCEL THIS PROGRAM *
000190*   BETWEEN THE ACCUMULATE AND FINISH STEPS.                    *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    ANALCLNT.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  04/11/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  04/11/99  EJE   WEBLOG-022  ORIGINAL PROGRAM.                *
000350*  05/02/99  RTF   WEBLOG-035  TABLE SIZE RAISED FROM 500 TO    *
000360*                              2000 -- LARGE SITE RAN OUT ROOM. *
000370*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE FIELDS HERE, NO   *
000380*                              CHANGE NEEDED, LOGGED FOR AUDIT. *
000385*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000386*                              COPY -- NOTHING IN THIS PROGRAM   *
000387*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480
000490 01  WS-CLIENT-FOUND-SW          PIC X(01) VALUE "N".
000500     88  WS-CLIENT-FOUND             VALUE "Y".
000510     88  WS-CLIENT-NOT-FOUND         VALUE "N".
000520
000530 01  WS-BEST-COUNT               PIC 9(09) COMP VALUE 0.
000540 01  WS-BEST-IDX                 PIC 9(04) COMP VALUE 0.
000550 01  WS-RANK-SLOT                PIC 9(02) COMP VALUE 0.
000560
000570 01  WS-CLIENT-TABLE.
000580     05  WS-CLIENT-COUNT         PIC 9(04) COMP VALUE 0.
000590     05  WS-CLIENT-ENTRY OCCURS 1 TO 2000 TIMES
000600                 DEPENDING ON WS-CLIENT-COUNT
000610                 INDEXED BY WS-CLIENT-IDX.
000620         10  WS-CLIENT-ADDR      PIC X(39) VALUE SPACES.
000630         10  WS-CLIENT-REQUESTS  PIC 9(09) COMP VALUE 0.
000640         10  WS-CLIENT-PICKED-SW PIC X(01) VALUE "N".
000650             88  WS-CLIENT-PICKED    VALUE "Y".
000660             88  WS-CLIENT-NOT-PICKED VALUE "N".
000670
000680 COPY "copybooks/clnttop.cpy"
000690     REPLACING ==CT-CLIENT-TOP-TABLE== BY ==WS-FROZEN-CLIENTS==
000700               ==CT-CLIENT-COUNT==     BY ==WS-FROZEN-COUNT==
000710               ==CT-CLIENT-ENTRY==     BY ==WS-FROZEN-ENTRY==
000720               ==CT-CLIENT-ADDR==      BY ==WS-FROZEN-ADDR==
000730               ==CT-CLIENT-REQUESTS== BY ==WS-FROZEN-REQUESTS==.
000740
000770 LINKAGE SECTION.
000780 COPY "copybooks/webrec.cpy".
000790 COPY "copybooks/clnttop.cpy".
000800
000810 PROCEDURE DIVISION USING WL-LOG-RECORD.
000820
000830 0000-MAIN-PROCESS.
000840     MOVE "N" TO WS-CLIENT-FOUND-SW
000850     PERFORM 1000-FIND-CLIENT THRU 1000-EXIT
000860         VARYING WS-CLIENT-IDX FROM 1 BY 1
000870         UNTIL WS-CLIENT-IDX > WS-CLIENT-COUNT
000880            OR WS-CLIENT-FOUND
000890     IF WS-CLIENT-FOUND
000900         ADD 1 TO WS-CLIENT-REQUESTS(WS-CLIENT-IDX)
000910     ELSE
000920         PERFORM 2000-ADD-CLIENT THRU 2000-EXIT
000930     END-IF
000940     GOBACK.
000950
000960 1000-FIND-CLIENT.
000970     IF WS-CLIENT-ADDR(WS-CLIENT-IDX) = WL-CLIENT-ADDR
000980         SET WS-CLIENT-FOUND TO TRUE
000990     END-IF.
001000 1000-EXIT.
001010     EXIT.
001020
001030 2000-ADD-CLIENT.
001040     IF WS-CLIENT-COUNT < 2000
001050         ADD 1 TO WS-CLIENT-COUNT
001060         MOVE WL-CLIENT-ADDR TO WS-CLIENT-ADDR(WS-CLIENT-COUNT)
001070         MOVE 1 TO WS-CLIENT-REQUESTS(WS-CLIENT-COUNT)
001080         MOVE "N" TO WS-CLIENT-PICKED-SW(WS-CLIENT-COUNT)
001090     END-IF.
001100 2000-EXIT.
001110     EXIT.
001120
001130*****************************************************************
001140*   RANKS THE TABLE DESCENDING BY REQUEST COUNT AND FREEZES THE *
001150*   TOP 10 INTO WS-FROZEN-CLIENTS FOR GET-CLIENT-RESULTS.       *
001160*****************************************************************
001170 ENTRY "FINISH-CLIENT-PASS".
001180     MOVE 0 TO WS-FROZEN-COUNT
001190     PERFORM 3000-RANK-ONE-SLOT THRU 3000-EXIT
001200         VARYING WS-RANK-SLOT FROM 1 BY 1
001210         UNTIL WS-RANK-SLOT > 10
001220            OR WS-RANK-SLOT > WS-CLIENT-COUNT
001230     GOBACK.
001240
001250 3000-RANK-ONE-SLOT.
001260     MOVE 0 TO WS-BEST-COUNT
001270     MOVE 0 TO WS-BEST-IDX
001280     PERFORM 3100-SCAN-FOR-BEST THRU 3100-EXIT
001290         VARYING WS-CLIENT-IDX FROM 1 BY 1
001300         UNTIL WS-CLIENT-IDX > WS-CLIENT-COUNT
001310     IF WS-BEST-IDX > 0
001320         SET WS-CLIENT-PICKED(WS-BEST-IDX) TO TRUE
001330         ADD 1 TO WS-FROZEN-COUNT
001340         MOVE WS-CLIENT-ADDR(WS-BEST-IDX)
001350             TO WS-FROZEN-ADDR(WS-FROZEN-COUNT)
001360         MOVE WS-CLIENT-REQUESTS(WS-BEST-IDX)
001370             TO WS-FROZEN-REQUESTS(WS-FROZEN-COUNT)
001380     END-IF.
001390 3000-EXIT.
001400     EXIT.
001410
001420 3100-SCAN-FOR-BEST.
001430     IF WS-CLIENT-NOT-PICKED(WS-CLIENT-IDX)
001440       AND WS-CLIENT-REQUESTS(WS-CLIENT-IDX) > WS-BEST-COUNT
001450         MOVE WS-CLIENT-REQUESTS(WS-CLIENT-IDX) TO WS-BEST-COUNT
001460         SET WS-BEST-IDX TO WS-CLIENT-IDX
001470     END-IF.
001480 3100-EXIT.
001490     EXIT.
001500
001510*****************************************************************
001520*   HANDS THE FROZEN TOP-10 TABLE BACK TO RESWRITR'S            *
001530*   WRITE-CLIENTS ENTRY.                                        *
001540*****************************************************************
001550 ENTRY "GET-CLIENT-RESULTS" USING CT-CLIENT-TOP-TABLE.
001560     MOVE WS-FROZEN-CLIENTS TO CT-CLIENT-TOP-TABLE
001570     GOBACK.
