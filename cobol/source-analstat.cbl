000100*****************************************************************
000110*                                                               *
000120*   ANALSTAT - ANALYSIS ENGINE P4 -- STATUS CODE DISTRIBUTION   *
000130*                                                                *
000140*   TALLIES REQUESTS PER DISTINCT HTTP STATUS CODE OVER THE     *
000150*   SELECTED RECORDS OF THE RUN.  A NEW CODE IS INSERTED IN     *
000160*   ASCENDING ORDER AS IT IS FIRST SEEN SO NO SEPARATE SORT     *
000170*   PASS IS NEEDED AT FINISH TIME.  THERE IS NO TOP-N           *
000180*   TRUNCATION FOR THIS ANALYSIS -- EVERY DISTINCT CODE SEEN    *
000190*   IS WRITTEN.                                                 *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    ANALSTAT.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  05/10/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  05/10/99  EJE   WEBLOG-028  ORIGINAL PROGRAM.                *
000350*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE FIELDS HELD HERE, *
000360*                              LOGGED FOR AUDIT ONLY.           *
000365*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000366*                              COPY -- NOTHING IN THIS PROGRAM   *
000367*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460
000470 01  WS-STAT-FOUND-SW            PIC X(01) VALUE "N".
000480     88  WS-STAT-FOUND               VALUE "Y".
000490     88  WS-STAT-NOT-FOUND           VALUE "N".
000500
000510 01  WS-INSERT-AT                PIC 9(03) COMP VALUE 0.
000520 01  WS-SHIFT-FROM               PIC 9(03) COMP VALUE 0.
000530
000540 COPY "copybooks/stattop.cpy"
000550     REPLACING ==SS-STATUS-TABLE==    BY ==WS-STATUS-TABLE==
000560               ==SS-STATUS-COUNT==    BY ==WS-STATUS-COUNT==
000570               ==SS-STATUS-ENTRY==    BY ==WS-STATUS-ENTRY==
000580               ==SS-STATUS-IDX==      BY ==WS-STATUS-IDX==
000590               ==SS-STATUS-CODE==     BY ==WS-STATUS-CODE==
000600               ==SS-STATUS-REQUESTS== BY ==WS-STATUS-REQUESTS==.
000610
000640 LINKAGE SECTION.
000650 COPY "copybooks/webrec.cpy".
000660 COPY "copybooks/stattop.cpy".
000670
000680 PROCEDURE DIVISION USING WL-LOG-RECORD.
000690
000700 0000-MAIN-PROCESS.
000710     MOVE "N" TO WS-STAT-FOUND-SW
000720     MOVE 0 TO WS-INSERT-AT
000730     PERFORM 1000-FIND-SLOT THRU 1000-EXIT
000740         VARYING WS-STATUS-IDX FROM 1 BY 1
000750         UNTIL WS-STATUS-IDX > WS-STATUS-COUNT
000760            OR WS-STAT-FOUND
000770            OR WS-INSERT-AT > 0
000780     IF WS-STAT-FOUND
000790         ADD 1 TO WS-STATUS-REQUESTS(WS-STATUS-IDX)
000800     ELSE
000810         IF WS-INSERT-AT = 0
000820             COMPUTE WS-INSERT-AT = WS-STATUS-COUNT + 1
000830         END-IF
000840         PERFORM 2000-INSERT-CODE THRU 2000-EXIT
000850     END-IF
000860     GOBACK.
000870
000880 1000-FIND-SLOT.
000890     IF WS-STATUS-CODE(WS-STATUS-IDX) = WL-STATUS
000900         SET WS-STAT-FOUND TO TRUE
000910     ELSE
000920         IF WS-STATUS-CODE(WS-STATUS-IDX) > WL-STATUS
000930             SET WS-INSERT-AT TO WS-STATUS-IDX
000940         END-IF
000950     END-IF.
000960 1000-EXIT.
000970     EXIT.
000980
000990*****************************************************************
001000*   OPENS A GAP AT WS-INSERT-AT BY SLIDING EVERYTHING FROM THAT *
001010*   POINT UP ONE POSITION, THEN DROPS THE NEW CODE INTO THE GAP.*
001020*****************************************************************
001030 2000-INSERT-CODE.
001040     IF WS-STATUS-COUNT < 200
001050         ADD 1 TO WS-STATUS-COUNT
001060         PERFORM 2100-SHIFT-UP THRU 2100-EXIT
001070             VARYING WS-SHIFT-FROM FROM WS-STATUS-COUNT BY -1
001080             UNTIL WS-SHIFT-FROM <= WS-INSERT-AT
001090         MOVE WL-STATUS TO WS-STATUS-CODE(WS-INSERT-AT)
001100         MOVE 1 TO WS-STATUS-REQUESTS(WS-INSERT-AT)
001110     END-IF.
001120 2000-EXIT.
001130     EXIT.
001140
001150 2100-SHIFT-UP.
001160     MOVE WS-STATUS-ENTRY(WS-SHIFT-FROM - 1)
001170         TO WS-STATUS-ENTRY(WS-SHIFT-FROM).
001180 2100-EXIT.
001190     EXIT.
001200
001210*****************************************************************
001220*   NOTHING TO RANK -- THE TABLE IS BUILT IN ASCENDING ORDER AS *
001230*   CODES ARE FIRST SEEN.  THIS ENTRY EXISTS ONLY SO WEBLOGAN'S *
001240*   FINISH-ANALYSES STEP CAN TREAT EVERY ANALYSIS THE SAME WAY. *
001250*****************************************************************
001260 ENTRY "FINISH-STAT-PASS".
001270     GOBACK.
001280
001290*****************************************************************
001300*   HANDS THE STATUS DISTRIBUTION TABLE BACK TO RESWRITR'S      *
001310*   WRITE-STATUS ENTRY.                                         *
001320*****************************************************************
001330 ENTRY "GET-STAT-RESULTS" USING SS-STATUS-TABLE.
001340     MOVE WS-STATUS-TABLE TO SS-STATUS-TABLE
001350     GOBACK.
