000100*****************************************************************
000110*                                                               *
000120*   RANGCHK  - STATUS CODE / HUNDRED-RANGE MEMBERSHIP CHECK     *
000130*                                                                *
000140*   TELLS FLTRENGN WHETHER A RECORD'S STATUS CODE SATISFIES ONE *
000150*   ENTRY OF THE OPERATOR'S STATUS-CODE FILTER LIST.  THE FOUR  *
000160*   ROUND-HUNDRED VALUES 200/300/400/500 STAND FOR THE WHOLE    *
000170*   HUNDRED-BLOCK (E.G. A LISTED 400 MATCHES 400 THROUGH 499);  *
000180*   ANY OTHER LISTED VALUE MUST MATCH EXACTLY.                  *
000190*                                                                *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    RANGCHK.
000230 AUTHOR.        E J ERIKSEN.
000240 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000250 DATE-WRITTEN.  03/22/1999.
000260 DATE-COMPILED.
000270 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000280*****************************************************************
000290*                     C H A N G E    L O G                     *
000300*****************************************************************
000310*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000320*  --------  ----  ----------  ------------------------------  *
000330*  03/22/99  EJE   WEBLOG-025  ORIGINAL PROGRAM.                *
000340*  05/04/99  EJE   WEBLOG-028  RANGE WIDENED TO CODE+99 (WAS    *
000350*                              CODE+100, OVERLAPPED NEXT BLOCK).*
000355*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000356*                              COPY -- NOTHING IN THIS PROGRAM   *
000357*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000360*****************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440
000450 01  WS-RANGE-TOP                PIC 9(04) COMP VALUE 0.
000460
000480 COPY "copybooks/retcode.cpy".
000490
000500 LINKAGE SECTION.
000510
000520 01  L-ACTUAL-STATUS              PIC 9(03).
000530 01  L-LISTED-CODE                PIC 9(03).
000540
000550 PROCEDURE DIVISION USING L-ACTUAL-STATUS L-LISTED-CODE
000560                           RC-RETURN-CODE.
000570
000580 0000-MAIN-PROCESS.
000590     SET RC-FALSE TO TRUE
000600     EVALUATE L-LISTED-CODE
000610         WHEN 200 THRU 200 SET RC-TRUE TO TRUE
000620         WHEN 300 THRU 300 SET RC-TRUE TO TRUE
000630         WHEN 400 THRU 400 SET RC-TRUE TO TRUE
000640         WHEN 500 THRU 500 SET RC-TRUE TO TRUE
000650     END-EVALUATE
000660     IF RC-TRUE
000670         COMPUTE WS-RANGE-TOP = L-LISTED-CODE + 99
000680         IF L-ACTUAL-STATUS < L-LISTED-CODE OR
000690            L-ACTUAL-STATUS > WS-RANGE-TOP
000700             SET RC-FALSE TO TRUE
000710         END-IF
000720     ELSE
000730         IF L-ACTUAL-STATUS = L-LISTED-CODE
000740             SET RC-TRUE TO TRUE
000750         END-IF
000760     END-IF
000770     GOBACK.
