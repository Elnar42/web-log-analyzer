000100*****************************************************************
000110*                                                               *
000120*   LOGGER - RUN-TRACE MESSAGE WRITER                          *
000130*                                                                *
000140*   WRITES A ONE-LINE TIMESTAMPED TRACE MESSAGE TO THE          *
000150*   OPTIONAL TRACE FILE FOR ANY STEP OF THE JOB STREAM THAT     *
000160*   WANTS TO RECORD ITS PROGRESS.  TRACING IS OFF BY DEFAULT --  *
000170*   A STEP MUST CALL ENABLE-LOGGER BEFORE THE FIRST MESSAGE     *
000180*   WILL BE WRITTEN, AND SHOULD CALL DISABLE-LOGGER BEFORE      *
000190*   THE JOB ENDS TO CLOSE THE FILE CLEANLY.                     *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    LOGGER.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  12/26/1994.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  12/26/94  EJE   CRSSR-004   ORIGINAL PROGRAM -- WRITTEN FOR  *
000350*                              THE OVERNIGHT RECEIVABLES RUN.   *
000360*  08/28/97  DGH   CRSSR-019   ADDED ENABLE-LOGGER AND          *
000370*                              DISABLE-LOGGER ENTRIES SO A JOB  *
000380*                              STEP CAN TURN TRACING ON WITHOUT *
000390*                              A RECOMPILE.                     *
000400*  02/22/99  EJE   WEBLOG-014  ADOPTED BY THE WEB LOG ANALYZER  *
000410*                              JOB STREAM.  NO CODE CHANGE.     *
000420*  01/06/00  RTF   WEBLOG-061  Y2K -- WS-YEAR WIDENED FROM 2 TO *
000430*                              4 DIGITS.                        *
000435*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000436*                              COPY -- WS-CURRENT-DATE-X ALREADY *
000437*                              GIVES THIS PROGRAM ITS OWN        *
000438*                              REDEFINES.                       *
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT OPTIONAL TRACE-FILE ASSIGN TO WEBTRACE
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WS-FILE-STATUS.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  TRACE-FILE
000580     LABEL RECORDS ARE STANDARD.
000590 01  FL-TRACE-TEXT               PIC X(132).
000600
000610 WORKING-STORAGE SECTION.
000620
000630 01  WS-FILE-STATUS               PIC X(02) VALUE SPACES.
000640 01  WS-LOG-ENABLED-SW            PIC X(01) VALUE "N".
000650     88  WS-LOG-ENABLED               VALUE "Y".
000660     88  WS-LOG-DISABLED              VALUE "N".
000670
000680 01  WS-TRACE-FILE-NAME           PIC X(20)
000690                                  VALUE "WEBLOG.TRACE.OUTPUT".
000700
000710 01  WS-ACCEPT-DATE.
000720     05  WS-ACC-YY                PIC 9(02).
000730     05  WS-ACC-MM                PIC 9(02).
000740     05  WS-ACC-DD                PIC 9(02).
000750
000760 01  WS-ACCEPT-TIME.
000770     05  WS-ACC-HH                PIC 9(02).
000780     05  WS-ACC-MN                PIC 9(02).
000790     05  WS-ACC-SS                PIC 9(02).
000800     05  WS-ACC-HS                PIC 9(02).
000810
000820 01  WS-CURRENT-DATE.
000830     05  WS-YEAR                  PIC 9(04).
000840     05  WS-MONTH                 PIC 9(02).
000850     05  WS-DAY                   PIC 9(02).
000860 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE
000870                                  PIC X(08).
000880
000890 01  WS-LOG-BUFFER                PIC X(132) VALUE SPACES.
000900
000930 LINKAGE SECTION.
000940 01  L-LOG-TEXT                   PIC X(120).
000950
000960 PROCEDURE DIVISION USING L-LOG-TEXT.
000970
000980 0000-MAIN-PROCESS.
000990     IF WS-LOG-DISABLED
001000         GOBACK
001010     END-IF
001020     ACCEPT WS-ACCEPT-DATE FROM DATE
001030     ACCEPT WS-ACCEPT-TIME FROM TIME
001040     IF WS-ACC-YY < 50
001050         COMPUTE WS-YEAR = 2000 + WS-ACC-YY
001060     ELSE
001070         COMPUTE WS-YEAR = 1900 + WS-ACC-YY
001080     END-IF
001090     MOVE WS-ACC-MM TO WS-MONTH
001100     MOVE WS-ACC-DD TO WS-DAY
001110     MOVE SPACES TO WS-LOG-BUFFER
001120     STRING "[" DELIMITED BY SIZE
001130            WS-YEAR DELIMITED BY SIZE
001140            "-" DELIMITED BY SIZE
001150            WS-MONTH DELIMITED BY SIZE
001160            "-" DELIMITED BY SIZE
001170            WS-DAY DELIMITED BY SIZE
001180            " " DELIMITED BY SIZE
001190            WS-ACC-HH DELIMITED BY SIZE
001200            ":" DELIMITED BY SIZE
001210            WS-ACC-MN DELIMITED BY SIZE
001220            ":" DELIMITED BY SIZE
001230            WS-ACC-SS DELIMITED BY SIZE
001240            "] " DELIMITED BY SIZE
001250            L-LOG-TEXT DELIMITED BY SIZE
001260         INTO WS-LOG-BUFFER
001270     END-STRING
001280     MOVE WS-LOG-BUFFER TO FL-TRACE-TEXT
001290     WRITE FL-TRACE-TEXT
001300     GOBACK.
001310
001320*****************************************************************
001330*   TURNS TRACING ON FOR THE REST OF THE RUN.  THE TRACE FILE   *
001340*   IS OPENED FOR EXTEND SO A JOB THAT RUNS SEVERAL STEPS IN    *
001350*   ONE EXECUTION ACCUMULATES ONE TRACE FOR THE WHOLE RUN; A    *
001360*   FIRST-TIME RUN WITH NO EXISTING TRACE FILE FALLS BACK TO    *
001370*   OPEN OUTPUT.                                                *
001380*****************************************************************
001390 ENTRY "ENABLE-LOGGER".
001400     OPEN EXTEND TRACE-FILE
001410     IF WS-FILE-STATUS NOT = "00"
001420         OPEN OUTPUT TRACE-FILE
001430     END-IF
001440     SET WS-LOG-ENABLED TO TRUE
001450     GOBACK.
001460
001470*****************************************************************
001480*   TURNS TRACING OFF AND CLOSES THE TRACE FILE.  CALLED FROM   *
001490*   THE DRIVER'S TERMINATION PARAGRAPH.                         *
001500*****************************************************************
001510 ENTRY "DISABLE-LOGGER".
001520     IF WS-LOG-ENABLED
001530         CLOSE TRACE-FILE
001540     END-IF
001550     SET WS-LOG-DISABLED TO TRUE
001560     GOBACK.
