000100*****************************************************************
000110*                                                               *
000120*   RESWRITR - RESULT FILE WRITER                               *
000130*                                                                *
000140*   TAKES THE FROZEN RESULT TABLES OFF EACH OF THE FIVE         *
000150*   ANALYSIS PROGRAMS AND WRITES THEM OUT AS THE JOB'S OUTPUT   *
000160*   FILES, ONE ENTRY POINT PER RESULT FILE PLUS ONE FOR THE     *
000170*   RUN SUMMARY.  EACH ENTRY OPENS ITS OWN FILE, WRITES ITS     *
000180*   DETAIL LINES, AND CLOSES IT -- NONE OF THE SIX FILES ARE    *
000190*   HELD OPEN ACROSS ENTRY POINTS.                               *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    RESWRITR.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  03/04/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  03/04/99  EJE   WEBLOG-014  ORIGINAL PROGRAM.                *
000350*  06/12/99  EJE   WEBLOG-038  PAGE AND BANDWIDTH PATHS NOW     *
000360*                              QUOTED IN THE OUTPUT -- SOME     *
000370*                              PATHS CONTAIN COMMAS.            *
000380*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE FIELDS HELD HERE, *
000390*                              LOGGED FOR AUDIT ONLY.           *
000395*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000396*                              COPY -- RESLINE.CPY ALONE GIVES   *
000397*                              THIS PROGRAM FIVE REDEFINES.      *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CLIENT-RESULT-FILE
000480         ASSIGN TO DYNAMIC WS-CLIENT-FILE-NAME
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-FILE-STATUS.
000510     SELECT PAGE-RESULT-FILE
000520         ASSIGN TO DYNAMIC WS-PAGE-FILE-NAME
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-FILE-STATUS.
000550     SELECT HOUR-RESULT-FILE
000560         ASSIGN TO DYNAMIC WS-HOUR-FILE-NAME
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-FILE-STATUS.
000590     SELECT STATUS-RESULT-FILE
000600         ASSIGN TO DYNAMIC WS-STATUS-FILE-NAME
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-FILE-STATUS.
000630     SELECT BAND-RESULT-FILE
000640         ASSIGN TO DYNAMIC WS-BAND-FILE-NAME
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-FILE-STATUS.
000670     SELECT SUMMARY-RESULT-FILE
000680         ASSIGN TO DYNAMIC WS-SUMMARY-FILE-NAME
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-FILE-STATUS.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  CLIENT-RESULT-FILE
000750     LABEL RECORDS ARE STANDARD.
000760 01  CR-CLIENT-LINE               PIC X(160).
000770
000780 FD  PAGE-RESULT-FILE
000790     LABEL RECORDS ARE STANDARD.
000800 01  CR-PAGE-LINE                 PIC X(160).
000810
000820 FD  HOUR-RESULT-FILE
000830     LABEL RECORDS ARE STANDARD.
000840 01  CR-HOUR-LINE                 PIC X(160).
000850
000860 FD  STATUS-RESULT-FILE
000870     LABEL RECORDS ARE STANDARD.
000880 01  CR-STATUS-LINE               PIC X(160).
000890
000900 FD  BAND-RESULT-FILE
000910     LABEL RECORDS ARE STANDARD.
000920 01  CR-BAND-LINE                 PIC X(160).
000930
000940 FD  SUMMARY-RESULT-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 01  CR-SUMMARY-LINE              PIC X(160).
000970
000980 WORKING-STORAGE SECTION.
000990
001000 01  WS-FILE-STATUS               PIC X(02) VALUE SPACES.
001010
001020 01  WS-CLIENT-FILE-NAME          PIC X(1024) VALUE
001030         "WEBLOG.RESULT.CLIENTS".
001040 01  WS-PAGE-FILE-NAME            PIC X(1024) VALUE
001050         "WEBLOG.RESULT.PAGES".
001060 01  WS-HOUR-FILE-NAME            PIC X(1024) VALUE
001070         "WEBLOG.RESULT.HOURLY".
001080 01  WS-STATUS-FILE-NAME          PIC X(1024) VALUE
001090         "WEBLOG.RESULT.STATUS".
001100 01  WS-BAND-FILE-NAME            PIC X(1024) VALUE
001110         "WEBLOG.RESULT.BANDWIDTH".
001120 01  WS-SUMMARY-FILE-NAME         PIC X(1024) VALUE
001130         "WEBLOG.RESULT.SUMMARY".
001140
001150 01  WS-TABLE-IDX                 PIC 9(04) COMP VALUE 0.
001160 01  WS-ERROR-LINE                PIC X(80) VALUE SPACES.
001170
001180 COPY "copybooks/clnttop.cpy".
001190 COPY "copybooks/pagetop.cpy".
001200 COPY "copybooks/hourtop.cpy".
001210 COPY "copybooks/stattop.cpy".
001220 COPY "copybooks/bandtop.cpy".
001230 COPY "copybooks/resline.cpy".
001240 COPY "copybooks/runsum.cpy".
001260
001270 LINKAGE SECTION.
001280 01  L-DUMMY                      PIC X(01).
001290
001300 PROCEDURE DIVISION.
001310
001320*****************************************************************
001330*   NO CALLER SHOULD FALL INTO THIS ENTRY -- RESWRITR IS USED   *
001340*   ONLY THROUGH ITS NAMED ENTRY POINTS.  DROPPING IN HERE      *
001350*   TRACES AN ERROR MESSAGE AND RETURNS.                        *
001360*****************************************************************
001370 0000-MAIN-PROCESS.
001380     MOVE SPACES TO WS-ERROR-LINE
001390     STRING "RESWRITR :: CALLED WITH NO ENTRY POINT NAMED"
001400         DELIMITED BY SIZE
001410         INTO WS-ERROR-LINE
001420     END-STRING
001430     CALL "LOGGER" USING WS-ERROR-LINE
001440     GOBACK.
001450
001460*****************************************************************
001470*   WRITES THE TOP-10 UNIQUE CLIENT RESULT FILE.                *
001480*****************************************************************
001490 ENTRY "WRITE-CLIENTS".
001500     CALL "GET-CLIENT-RESULTS" USING CT-CLIENT-TOP-TABLE
001510     OPEN OUTPUT CLIENT-RESULT-FILE
001511     MOVE "ip,count" TO CR-CLIENT-LINE
001512     WRITE CR-CLIENT-LINE
001520     PERFORM 1100-WRITE-CLIENT-LINE THRU 1100-EXIT
001530         VARYING WS-TABLE-IDX FROM 1 BY 1
001540         UNTIL WS-TABLE-IDX > CT-CLIENT-COUNT
001550     CLOSE CLIENT-RESULT-FILE
001560     GOBACK.
001570
001580 1100-WRITE-CLIENT-LINE.
001590     MOVE SPACES TO RW-DETAIL-LINE
001600     MOVE CT-CLIENT-ADDR(WS-TABLE-IDX) TO RW-CL-IP
001610     MOVE "," TO RW-CL-COMMA-1
001620     MOVE CT-CLIENT-REQUESTS(WS-TABLE-IDX) TO RW-CL-COUNT
001630     MOVE RW-DETAIL-LINE TO CR-CLIENT-LINE
001640     WRITE CR-CLIENT-LINE.
001650 1100-EXIT.
001660     EXIT.
001670
001680*****************************************************************
001690*   WRITES THE TOP-20 REQUESTED PAGE RESULT FILE.               *
001700*****************************************************************
001710 ENTRY "WRITE-PAGES".
001720     CALL "GET-PAGE-RESULTS" USING PT-PAGE-TOP-TABLE
001730     OPEN OUTPUT PAGE-RESULT-FILE
001731     MOVE "path,count" TO CR-PAGE-LINE
001732     WRITE CR-PAGE-LINE
001740     PERFORM 1200-WRITE-PAGE-LINE THRU 1200-EXIT
001750         VARYING WS-TABLE-IDX FROM 1 BY 1
001760         UNTIL WS-TABLE-IDX > PT-PAGE-COUNT
001770     CLOSE PAGE-RESULT-FILE
001780     GOBACK.
001790
001800 1200-WRITE-PAGE-LINE.
001810     MOVE SPACES TO RW-DETAIL-LINE
001820     MOVE '"' TO RW-PG-QUOTE-1
001830     MOVE PT-PAGE-PATH(WS-TABLE-IDX) TO RW-PG-PATH
001840     MOVE '"' TO RW-PG-QUOTE-2
001850     MOVE "," TO RW-PG-COMMA-1
001860     MOVE PT-PAGE-REQUESTS(WS-TABLE-IDX) TO RW-PG-COUNT
001870     MOVE RW-DETAIL-LINE TO CR-PAGE-LINE
001880     WRITE CR-PAGE-LINE.
001890 1200-EXIT.
001900     EXIT.
001910
001920*****************************************************************
001930*   WRITES THE 24-HOUR TRAFFIC DISTRIBUTION RESULT FILE.        *
001940*****************************************************************
001950 ENTRY "WRITE-HOURLY".
001960     CALL "GET-HOUR-RESULTS" USING HT-HOUR-TABLE
001970     OPEN OUTPUT HOUR-RESULT-FILE
001971     MOVE "hour,count" TO CR-HOUR-LINE
001972     WRITE CR-HOUR-LINE
001980     PERFORM 1300-WRITE-HOUR-LINE THRU 1300-EXIT
001990         VARYING WS-TABLE-IDX FROM 1 BY 1
002000         UNTIL WS-TABLE-IDX > 24
002010     CLOSE HOUR-RESULT-FILE
002020     GOBACK.
002030
002040 1300-WRITE-HOUR-LINE.
002050     MOVE SPACES TO RW-DETAIL-LINE
002060     MOVE HT-HOUR-OF-DAY(WS-TABLE-IDX) TO RW-HR-HOUR
002070     MOVE "," TO RW-HR-COMMA-1
002080     MOVE HT-HOUR-REQUESTS(WS-TABLE-IDX) TO RW-HR-COUNT
002090     MOVE RW-DETAIL-LINE TO CR-HOUR-LINE
002100     WRITE CR-HOUR-LINE.
002110 1300-EXIT.
002120     EXIT.
002130
002140*****************************************************************
002150*   WRITES THE STATUS CODE DISTRIBUTION RESULT FILE.            *
002160*****************************************************************
002170 ENTRY "WRITE-STATUS".
002180     CALL "GET-STAT-RESULTS" USING SS-STATUS-TABLE
002190     OPEN OUTPUT STATUS-RESULT-FILE
002191     MOVE "status,count" TO CR-STATUS-LINE
002192     WRITE CR-STATUS-LINE
002200     PERFORM 1400-WRITE-STATUS-LINE THRU 1400-EXIT
002210         VARYING WS-TABLE-IDX FROM 1 BY 1
002220         UNTIL WS-TABLE-IDX > SS-STATUS-COUNT
002230     CLOSE STATUS-RESULT-FILE
002240     GOBACK.
002250
002260 1400-WRITE-STATUS-LINE.
002270     MOVE SPACES TO RW-DETAIL-LINE
002280     MOVE SS-STATUS-CODE(WS-TABLE-IDX) TO RW-ST-STATUS
002290     MOVE "," TO RW-ST-COMMA-1
002300     MOVE SS-STATUS-REQUESTS(WS-TABLE-IDX) TO RW-ST-COUNT
002310     MOVE RW-DETAIL-LINE TO CR-STATUS-LINE
002320     WRITE CR-STATUS-LINE.
002330 1400-EXIT.
002340     EXIT.
002350
002360*****************************************************************
002370*   WRITES THE TOP-10 BANDWIDTH-BY-PATH RESULT FILE.            *
002380*****************************************************************
002390 ENTRY "WRITE-BANDWIDTH".
002400     CALL "GET-BAND-RESULTS" USING BT-BAND-TOP-TABLE
002410     OPEN OUTPUT BAND-RESULT-FILE
002411     MOVE "path,bytes" TO CR-BAND-LINE
002412     WRITE CR-BAND-LINE
002420     PERFORM 1500-WRITE-BAND-LINE THRU 1500-EXIT
002430         VARYING WS-TABLE-IDX FROM 1 BY 1
002440         UNTIL WS-TABLE-IDX > BT-BAND-COUNT
002450     CLOSE BAND-RESULT-FILE
002460     GOBACK.
002470
002480 1500-WRITE-BAND-LINE.
002490     MOVE SPACES TO RW-DETAIL-LINE
002500     MOVE '"' TO RW-BW-QUOTE-1
002510     MOVE BT-BAND-PATH(WS-TABLE-IDX) TO RW-BW-PATH
002520     MOVE '"' TO RW-BW-QUOTE-2
002530     MOVE "," TO RW-BW-COMMA-1
002540     MOVE BT-BAND-BYTES(WS-TABLE-IDX) TO RW-BW-BYTES
002550     MOVE RW-DETAIL-LINE TO CR-BAND-LINE
002560     WRITE CR-BAND-LINE.
002570 1500-EXIT.
002580     EXIT.
002590
002600*****************************************************************
002610*   WRITES THE ONE-LINE RUN SUMMARY RESULT FILE.  THE CALLER    *
002620*   (WEBLOGAN) FILLS RS-RUN-SUMMARY BEFORE CALLING.             *
002630*****************************************************************
002640 ENTRY "WRITE-SUMMARY" USING RS-RUN-SUMMARY.
002650     OPEN OUTPUT SUMMARY-RESULT-FILE
002660     MOVE SPACES TO CR-SUMMARY-LINE
002670     MOVE RS-RUN-SUMMARY TO CR-SUMMARY-LINE
002680     WRITE CR-SUMMARY-LINE
002690     CLOSE SUMMARY-RESULT-FILE
002700     GOBACK.
