000100*****************************************************************
000110*                                                               *
000120*   ANALBAND - ANALYSIS ENGINE P5 -- BANDWIDTH BY PATH          *
000130*                                                                *
000140*   ACCUMULATES TOTAL BYTES TRANSFERRED PER DISTINCT PATH OVER  *
000150*   THE SELECTED RECORDS OF THE RUN, THEN AT FINISH TIME RANKS  *
000160*   THE TABLE DESCENDING BY TOTAL BYTES AND FREEZES THE TOP 10  *
000170*   FOR RESWRITR TO WRITE.  A BLANK OR NON-NUMERIC SIZE FIELD   *
000180*   CONTRIBUTES ZERO BYTES TO THE PATH'S TOTAL BUT THE REQUEST  *
000190*   IS STILL COUNTED.                                           *
000200*                                                                *
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    ANALBAND.
000240 AUTHOR.        E J ERIKSEN.
000250 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000260 DATE-WRITTEN.  05/24/1999.
000270 DATE-COMPILED.
000280 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000290*****************************************************************
000300*                     C H A N G E    L O G                     *
000310*****************************************************************
000320*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000330*  --------  ----  ----------  ------------------------------  *
000340*  05/24/99  EJE   WEBLOG-031  ORIGINAL PROGRAM.                *
000350*  08/09/99  RTF   WEBLOG-052  OVERALL-AVERAGE-BYTES CALCULATION*
000360*                              MOVED OUT TO WEBLOGAN -- THIS    *
000370*                              PROGRAM NOW TOTALS ONLY.         *
000380*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE FIELDS HELD HERE, *
000390*                              LOGGED FOR AUDIT ONLY.           *
000395*  07/19/04  DGH   WEBLOG-095  DROPPED THE UNUSED SCRATCH.CPY   *
000396*                              COPY -- NOTHING IN THIS PROGRAM   *
000397*                              EVER TOUCHED WS-SCRATCH-AREA.     *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490
000500 01  WS-BAND-FOUND-SW            PIC X(01) VALUE "N".
000510     88  WS-BAND-FOUND               VALUE "Y".
000520     88  WS-BAND-NOT-FOUND           VALUE "N".
000530
000540 01  WS-BEST-BYTES               PIC 9(12) COMP VALUE 0.
000550 01  WS-BEST-IDX                 PIC 9(04) COMP VALUE 0.
000560 01  WS-RANK-SLOT                PIC 9(02) COMP VALUE 0.
000570
000580 01  WS-BAND-TABLE.
000590     05  WS-BAND-COUNT           PIC 9(04) COMP VALUE 0.
000600     05  WS-BAND-ENTRY OCCURS 1 TO 2000 TIMES
000610               DEPENDING ON WS-BAND-COUNT
000620               INDEXED BY WS-BAND-IDX.
000630         10  WS-BAND-PATH        PIC X(120) VALUE SPACES.
000640         10  WS-BAND-TOTAL-BYTES PIC 9(12) COMP VALUE 0.
000650         10  WS-BAND-PICKED-SW   PIC X(01) VALUE "N".
000660             88  WS-BAND-PICKED      VALUE "Y".
000670             88  WS-BAND-NOT-PICKED  VALUE "N".
000680
000690 COPY "copybooks/bandtop.cpy"
000700     REPLACING ==BT-BAND-TOP-TABLE== BY ==WS-FROZEN-BAND==
000710               ==BT-BAND-COUNT==     BY ==WS-FROZEN-COUNT==
000720               ==BT-BAND-ENTRY==     BY ==WS-FROZEN-ENTRY==
000730               ==BT-BAND-PATH==      BY ==WS-FROZEN-PATH==
000740               ==BT-BAND-BYTES==     BY ==WS-FROZEN-BYTES==.
000750
000780 LINKAGE SECTION.
000790 COPY "copybooks/webrec.cpy".
000800 COPY "copybooks/bandtop.cpy".
000810
000820 PROCEDURE DIVISION USING WL-LOG-RECORD.
000830
000840 0000-MAIN-PROCESS.
000850     MOVE "N" TO WS-BAND-FOUND-SW
000860     PERFORM 1000-FIND-PATH THRU 1000-EXIT
000870         VARYING WS-BAND-IDX FROM 1 BY 1
000880         UNTIL WS-BAND-IDX > WS-BAND-COUNT
000890            OR WS-BAND-FOUND
000900     IF WS-BAND-FOUND
000910         ADD WL-RESP-SIZE TO WS-BAND-TOTAL-BYTES(WS-BAND-IDX)
000920     ELSE
000930         PERFORM 2000-ADD-PATH THRU 2000-EXIT
000940     END-IF
000950     GOBACK.
000960
000970 1000-FIND-PATH.
000980     IF WS-BAND-PATH(WS-BAND-IDX) = WL-PATH
000990         SET WS-BAND-FOUND TO TRUE
001000     END-IF.
001010 1000-EXIT.
001020     EXIT.
001030
001040 2000-ADD-PATH.
001050     IF WS-BAND-COUNT < 2000
001060         ADD 1 TO WS-BAND-COUNT
001070         MOVE WL-PATH TO WS-BAND-PATH(WS-BAND-COUNT)
001080         MOVE WL-RESP-SIZE TO WS-BAND-TOTAL-BYTES(WS-BAND-COUNT)
001090         MOVE "N" TO WS-BAND-PICKED-SW(WS-BAND-COUNT)
001100     END-IF.
001110 2000-EXIT.
001120     EXIT.
001130
001140*****************************************************************
001150*   RANKS THE TABLE DESCENDING BY TOTAL BYTES AND FREEZES THE   *
001160*   TOP 10 INTO WS-FROZEN-BAND FOR GET-BAND-RESULTS.            *
001170*****************************************************************
001180 ENTRY "FINISH-BAND-PASS".
001190     MOVE 0 TO WS-FROZEN-COUNT
001200     PERFORM 3000-RANK-ONE-SLOT THRU 3000-EXIT
001210         VARYING WS-RANK-SLOT FROM 1 BY 1
001220         UNTIL WS-RANK-SLOT > 10
001230            OR WS-RANK-SLOT > WS-BAND-COUNT
001240     GOBACK.
001250
001260 3000-RANK-ONE-SLOT.
001270     MOVE 0 TO WS-BEST-BYTES
001280     MOVE 0 TO WS-BEST-IDX
001290     PERFORM 3100-SCAN-FOR-BEST THRU 3100-EXIT
001300         VARYING WS-BAND-IDX FROM 1 BY 1
001310         UNTIL WS-BAND-IDX > WS-BAND-COUNT
001320     IF WS-BEST-IDX > 0
001330         SET WS-BAND-PICKED(WS-BEST-IDX) TO TRUE
001340         ADD 1 TO WS-FROZEN-COUNT
001350         MOVE WS-BAND-PATH(WS-BEST-IDX)
001360             TO WS-FROZEN-PATH(WS-FROZEN-COUNT)
001370         MOVE WS-BAND-TOTAL-BYTES(WS-BEST-IDX)
001380             TO WS-FROZEN-BYTES(WS-FROZEN-COUNT)
001390     END-IF.
001400 3000-EXIT.
001410     EXIT.
001420
001430 3100-SCAN-FOR-BEST.
001440     IF WS-BAND-NOT-PICKED(WS-BAND-IDX)
001450       AND WS-BAND-TOTAL-BYTES(WS-BAND-IDX) > WS-BEST-BYTES
001460         MOVE WS-BAND-TOTAL-BYTES(WS-BAND-IDX) TO WS-BEST-BYTES
001470         SET WS-BEST-IDX TO WS-BAND-IDX
001480     END-IF.
001490 3100-EXIT.
001500     EXIT.
001510
001520*****************************************************************
001530*   HANDS THE FROZEN TOP-10 TABLE BACK TO RESWRITR'S            *
001540*   WRITE-BANDWIDTH ENTRY.                                      *
001550*****************************************************************
001560 ENTRY "GET-BAND-RESULTS" USING BT-BAND-TOP-TABLE.
001570     MOVE WS-FROZEN-BAND TO BT-BAND-TOP-TABLE
001580     GOBACK.
