000100*****************************************************************
000110*                                                               *
000120*   BANDTOP  -  TOP-10 PATH BY BYTES SERVED TABLE               *
000130*                                                                *
000140*   FROZEN BY ANALBAND'S FINISH-BAND-PASS ENTRY AND HANDED      *
000150*   BACK TO RESWRITR'S WRITE-BANDWIDTH ENTRY THROUGH             *
000160*   ANALBAND'S GET-BAND-RESULTS ENTRY.  SLOTS BEYOND             *
000170*   BT-BAND-COUNT ARE SPACES/ZERO AND ARE NOT WRITTEN.          *
000180*                                                                *
000190*   MAINTENANCE                                                 *
000200*   ----------                                                  *
000210*   1999-05-24  EJE  WEBLOG-031  ORIGINAL LAYOUT.               *
000220*****************************************************************
000230 01  BT-BAND-TOP-TABLE.
000240     05  BT-BAND-COUNT           PIC 9(02) COMP.
000250     05  BT-BAND-ENTRY OCCURS 10 TIMES.
000260         10  BT-BAND-PATH        PIC X(120).
000270         10  BT-BAND-BYTES       PIC 9(12).
000280     05  FILLER                  PIC X(20).
