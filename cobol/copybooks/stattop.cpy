000100*****************************************************************
000110*                                                               *
000120*   STATTOP  -  STATUS CODE DISTRIBUTION TABLE                  *
000130*                                                                *
000140*   HOLDS EVERY DISTINCT STATUS CODE SEEN ON A SELECTED         *
000150*   RECORD, ASCENDING BY CODE.  NO TOP-N TRUNCATION -- THE      *
000160*   SPEC ONLY TRUNCATES CLIENTS, PAGES AND BANDWIDTH.  FROZEN   *
000170*   BY ANALSTAT'S FINISH-STAT-PASS ENTRY AND HANDED BACK TO     *
000180*   RESWRITR'S WRITE-STATUS ENTRY THROUGH ANALSTAT'S            *
000190*   GET-STAT-RESULTS ENTRY.                                     *
000200*                                                                *
000210*   MAINTENANCE                                                 *
000220*   ----------                                                  *
000230*   1999-05-10  EJE  WEBLOG-028  ORIGINAL LAYOUT.               *
000240*****************************************************************
000250 01  SS-STATUS-TABLE.
000260     05  SS-STATUS-COUNT         PIC 9(03) COMP.
000270     05  SS-STATUS-ENTRY OCCURS 200 TIMES INDEXED BY SS-STATUS-IDX.
000280         10  SS-STATUS-CODE      PIC 9(03).
000290         10  SS-STATUS-REQUESTS  PIC 9(09).
000300     05  FILLER                  PIC X(20).
