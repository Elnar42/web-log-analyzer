000100*****************************************************************
000110*                                                               *
000120*   HOURTOP  -  24-HOUR TRAFFIC DISTRIBUTION TABLE              *
000130*                                                                *
000140*   ALL 24 HOURS ARE ALWAYS PRESENT, ZERO-FILLED WHERE NO       *
000150*   TRAFFIC FELL IN THAT HOUR.  FROZEN BY ANALHOUR'S            *
000160*   FINISH-HOUR-PASS ENTRY AND HANDED BACK TO RESWRITR'S        *
000170*   WRITE-HOURLY ENTRY THROUGH ANALHOUR'S GET-HOUR-RESULTS      *
000180*   ENTRY.                                                      *
000190*                                                                *
000200*   MAINTENANCE                                                 *
000210*   ----------                                                  *
000220*   1999-05-03  EJE  WEBLOG-027  ORIGINAL LAYOUT.               *
000230*****************************************************************
000240 01  HT-HOUR-TABLE.
000250     05  HT-HOUR-ENTRY OCCURS 24 TIMES INDEXED BY HT-HOUR-IDX.
000260         10  HT-HOUR-OF-DAY      PIC 9(02).
000270         10  HT-HOUR-REQUESTS    PIC 9(09).
000280     05  FILLER                  PIC X(20).
