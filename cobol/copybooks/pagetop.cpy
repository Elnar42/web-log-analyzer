000100*****************************************************************
000110*                                                               *
000120*   PAGETOP  -  TOP-20 REQUESTED PAGE TABLE                     *
000130*                                                                *
000140*   FROZEN BY ANALPAGE'S FINISH-PAGE-PASS ENTRY AND HANDED      *
000150*   BACK TO RESWRITR'S WRITE-PAGES ENTRY THROUGH ANALPAGE'S     *
000160*   GET-PAGE-RESULTS ENTRY.  SLOTS BEYOND PT-PAGE-COUNT ARE     *
000170*   SPACES/ZERO AND ARE NOT WRITTEN.                            *
000180*                                                                *
000190*   MAINTENANCE                                                 *
000200*   ----------                                                  *
000210*   1999-04-19  EJE  WEBLOG-025  ORIGINAL LAYOUT.               *
000220*****************************************************************
000230 01  PT-PAGE-TOP-TABLE.
000240     05  PT-PAGE-COUNT           PIC 9(02) COMP.
000250     05  PT-PAGE-ENTRY OCCURS 20 TIMES.
000260         10  PT-PAGE-PATH        PIC X(120).
000270         10  PT-PAGE-REQUESTS    PIC 9(09).
000280     05  FILLER                  PIC X(20).
