000100*****************************************************************
000110*                                                               *
000120*   COLMAP   -  DELIMITED HEADER COLUMN MAP                    *
000130*                                                                *
000140*   BUILT ONCE PER RUN BY HDRMAP FROM THE FIRST LINE OF A       *
000150*   DELIMITED-FORMAT LOG, THEN HANDED TO PARSDELM ON EVERY DATA *
000160*   ROW SO IT KNOWS WHICH TOKEN POSITION HOLDS WHICH FIELD.     *
000170*                                                                *
000180*   MAINTENANCE                                                 *
000190*   ----------                                                  *
000200*   1999-03-15  EJE  WEBLOG-021  ORIGINAL LAYOUT.               *
000210*****************************************************************
000220 01  HM-COLUMN-MAP.
000230     05  HM-DELIMITER            PIC X(01).
000240     05  HM-COL-COUNT            PIC 9(02).
000250     05  HM-ADDR-COL             PIC 9(02).
000260     05  HM-TS-COL               PIC 9(02).
000270     05  HM-METHOD-COL           PIC 9(02).
000280     05  HM-PATH-COL             PIC 9(02).
000290     05  HM-STATUS-COL           PIC 9(02).
000300     05  HM-SIZE-COL             PIC 9(02).
000310     05  HM-MAP-VALID-SW         PIC X(01).
000320         88  HM-MAP-VALID            VALUE 'Y'.
000330         88  HM-MAP-INVALID          VALUE 'N'.
000340     05  FILLER                  PIC X(20).
