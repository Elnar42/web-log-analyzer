000100*****************************************************************
000110*                                                               *
000120*   RETCODE  -  SHARED CALL RETURN-CODE ITEM                    *
000130*                                                                *
000140*   COPIED INTO THE LINKAGE SECTION OF NEARLY EVERY CALLED       *
000150*   SUBPROGRAM IN THIS JOB.  SET RC-TRUE/RC-FALSE BEFORE         *
000160*   GOBACK; THE CALLER TESTS THE 88-LEVEL, NOT THE DIGIT.       *
000170*                                                                *
000180*   PULLED OUT OF THE INDIVIDUAL SUBPROGRAMS AND GIVEN ITS OWN  *
000190*   COPYBOOK SO EVERY CALLED ROUTINE TESTS RC-TRUE/RC-FALSE THE *
000200*   SAME WAY -- BEFORE THIS, A FEW OF THE OLDER JOBS RETURNED    *
000210*   99 FOR SUCCESS INSTEAD OF 0, WHICH COST AN AFTERNOON TO     *
000220*   TRACK DOWN.                                                  *
000230*                                                                *
000240*   MAINTENANCE                                                 *
000250*   ----------                                                  *
000260*   1999-03-01  EJE  WEBLOG-014  ORIGINAL LAYOUT.                *
000270*****************************************************************
000280 01  RC-RETURN-CODE              PIC 9 VALUE 0.
000290     88  RC-FALSE                    VALUE 0.
000300     88  RC-TRUE                     VALUE 1.
