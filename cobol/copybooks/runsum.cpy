000100*****************************************************************
000110*                                                               *
000120*   RUNSUM   -  RUN SUMMARY RECORD                              *
000130*                                                                *
000140*   ACCUMULATED BY LOGPARSE (ROW COUNTS) AND WEBLOGAN (FILTER   *
000150*   COUNT, BANDWIDTH TOTALS), WRITTEN BY RESWRITR'S              *
000160*   WRITE-SUMMARY ENTRY, AND ECHOED TO THE CONSOLE AT JOB END.  *
000170*                                                                *
000180*   MAINTENANCE                                                 *
000190*   ----------                                                  *
000200*   1999-03-09  EJE  WEBLOG-014  ORIGINAL LAYOUT.               *
000210*****************************************************************
000220 01  RS-RUN-SUMMARY.
000230     05  RS-TOTAL-ROWS           PIC 9(09) VALUE 0.
000240     05  RS-VALID-ROWS           PIC 9(09) VALUE 0.
000250     05  RS-ERROR-ROWS           PIC 9(09) VALUE 0.
000260     05  RS-FILTERED-RECS        PIC 9(09) VALUE 0.
000270     05  RS-TOTAL-BYTES          PIC 9(12) VALUE 0.
000280     05  RS-AVG-SIZE             PIC 9(09)V9(02) VALUE 0.
000290     05  FILLER                  PIC X(20).
