000100*****************************************************************
000110*                                                               *
000120*   FLTPARM  -  RUN CONTROL / FILTER PARAMETER RECORD           *
000130*                                                                *
000140*   READ ONCE PER RUN BY RUNCTLRD FROM THE RUN-CONTROL-FILE.    *
000150*   HOLDS WHICH OF THE FIVE ANALYSES TO RUN AND THE SIX OPTIONAL*
000160*   SELECTION CRITERIA APPLIED BY FLTRENGN.                      *
000170*                                                                *
000180*   MAINTENANCE                                                 *
000190*   ----------                                                  *
000200*   1999-03-01  EJE  WEBLOG-014  ORIGINAL LAYOUT.               *
000210*   2000-11-14  RTF  WEBLOG-077  Y2K -- FP-DS-YEAR/FP-DE-YEAR    *
000220*                               WIDENED FROM 2 TO 4 DIGITS.      *
000225*   2004-07-26  DGH  WEBLOG-096  ADDED FP-IP-LEN/FP-URL-LEN --   *
000226*                               FLTRENGN NEEDS THE OPERATOR'S    *
000227*                               PATTERN TRIMMED TO ITS ACTUAL    *
000228*                               LENGTH BEFORE THE SUBSTRING      *
000229*                               SEARCH, NOT PADDED TO THE FULL   *
000230*                               WIDTH OF THE VALUE FIELD.        *
000231*****************************************************************
000240 01  FP-FILTER-PARMS.
000250     05  FP-ANALYSIS-SELECT.
000260         10  FP-RUN-CLIENTS      PIC X(01) VALUE 'Y'.
000270         10  FP-RUN-PAGES        PIC X(01) VALUE 'Y'.
000280         10  FP-RUN-HOURLY       PIC X(01) VALUE 'Y'.
000290         10  FP-RUN-STATUS       PIC X(01) VALUE 'Y'.
000300         10  FP-RUN-BANDWIDTH    PIC X(01) VALUE 'Y'.
000310     05  FP-DATE-START.
000320         10  FP-DS-ENABLE        PIC X(01) VALUE 'N'.
000330         10  FP-DS-YEAR          PIC 9(04).
000340         10  FP-DS-MONTH         PIC 9(02).
000350         10  FP-DS-DAY           PIC 9(02).
000360         10  FP-DS-HOUR          PIC 9(02).
000370         10  FP-DS-MINUTE        PIC 9(02).
000380         10  FP-DS-SECOND        PIC 9(02).
000390     05  FP-DATE-START-X REDEFINES FP-DATE-START
000400                                 PIC X(15).
000410     05  FP-DATE-END.
000420         10  FP-DE-ENABLE        PIC X(01) VALUE 'N'.
000430         10  FP-DE-YEAR          PIC 9(04).
000440         10  FP-DE-MONTH         PIC 9(02).
000450         10  FP-DE-DAY           PIC 9(02).
000460         10  FP-DE-HOUR          PIC 9(02).
000470         10  FP-DE-MINUTE        PIC 9(02).
000480         10  FP-DE-SECOND        PIC 9(02).
000490     05  FP-DATE-END-X REDEFINES FP-DATE-END
000500                                 PIC X(15).
000510     05  FP-IP-PATTERN.
000520         10  FP-IP-ENABLE        PIC X(01) VALUE 'N'.
000530         10  FP-IP-VALUE         PIC X(39).
000535         10  FP-IP-LEN           PIC 9(02) COMP VALUE 0.
000540     05  FP-URL-PATTERN.
000550         10  FP-URL-ENABLE       PIC X(01) VALUE 'N'.
000560         10  FP-URL-VALUE        PIC X(120).
000565         10  FP-URL-LEN          PIC 9(03) COMP VALUE 0.
000570     05  FP-STATUS-LIST.
000580         10  FP-STATUS-COUNT     PIC 9(02) VALUE 0.
000590         10  FP-STATUS-CODE OCCURS 10 TIMES
000600                                 PIC 9(03).
000610     05  FP-METHOD-LIST.
000620         10  FP-METHOD-COUNT     PIC 9(02) VALUE 0.
000630         10  FP-METHOD-CODE OCCURS 8 TIMES
000640                                 PIC X(08).
000650     05  FP-SIZE-MIN.
000660         10  FP-SMN-ENABLE       PIC X(01) VALUE 'N'.
000670         10  FP-SMN-VALUE        PIC 9(09).
000680     05  FP-SIZE-MAX.
000690         10  FP-SMX-ENABLE       PIC X(01) VALUE 'N'.
000700         10  FP-SMX-VALUE        PIC 9(09).
000710     05  FILLER                  PIC X(20).
