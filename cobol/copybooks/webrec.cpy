000100*****************************************************************
000110*                                                               *
000120*   WEBREC   -  NORMALIZED WEB SERVER LOG RECORD                *
000130*                                                                *
000140*   ONE ENTRY PER PARSED LOG LINE.  BUILT BY PARSCMBD OR        *
000150*   PARSDELM AND CARRIED THROUGH THE FILTER AND ANALYSIS         *
000160*   PROGRAMS ON THE LINKAGE SECTION.  DO NOT WRITE THIS RECORD  *
000170*   TO DISK DIRECTLY -- LOGPARSE OWNS THE WORK FILE LAYOUT.      *
000180*                                                                *
000190*   MAINTENANCE                                                 *
000200*   ----------                                                  *
000210*   1999-02-08  EJE  WEBLOG-014  ORIGINAL LAYOUT.               *
000220*   1999-06-30  EJE  WEBLOG-041  ADDED WL-PROTOCOL, RESP-SIZE   *
000230*                               WAS 6 DIGITS, NOW 9 PER AUDIT.  *
000240*   2004-07-19  DGH  WEBLOG-094  DROPPED WL-STATUS-X / WL-RESP- *
000250*                               SIZE-X -- NEITHER VIEW WAS EVER *
000260*                               PULLED BY ANY CALLING PROGRAM.  *
000270*                               WL-TIMESTAMP-X CORRECTED FROM   *
000280*                               X(12) TO 9(14) (WAS TWO BYTES   *
000290*                               SHORT OF THE GROUP IT REDEFINES)*
000300*                               AND IS NOW THE COMPARE KEY      *
000310*                               FLTRENGN USES FOR DATE BOUNDS.  *
000320*****************************************************************
000330 01  WL-LOG-RECORD.
000340     05  WL-CLIENT-ADDR          PIC X(39).
000350     05  WL-TS-VALID             PIC X(01).
000360         88  WL-TS-IS-VALID          VALUE 'Y'.
000370         88  WL-TS-NOT-VALID         VALUE 'N'.
000380     05  WL-TIMESTAMP.
000390         10  WL-TS-YEAR          PIC 9(04).
000400         10  WL-TS-MONTH         PIC 9(02).
000410         10  WL-TS-DAY           PIC 9(02).
000420         10  WL-TS-HOUR          PIC 9(02).
000430         10  WL-TS-MINUTE        PIC 9(02).
000440         10  WL-TS-SECOND        PIC 9(02).
000450     05  WL-TIMESTAMP-X REDEFINES WL-TIMESTAMP
000460                                 PIC 9(14).
000470     05  WL-METHOD               PIC X(08).
000480     05  WL-PATH                 PIC X(120).
000490     05  WL-PROTOCOL             PIC X(10).
000500     05  WL-STATUS               PIC 9(03).
000510     05  WL-RESP-SIZE            PIC 9(09).
000520     05  FILLER                  PIC X(30).
