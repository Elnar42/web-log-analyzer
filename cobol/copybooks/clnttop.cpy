000100*****************************************************************
000110*                                                               *
000120*   CLNTTOP  -  TOP-10 CLIENT ADDRESS TABLE                     *
000130*                                                                *
000140*   FROZEN BY ANALCLNT'S FINISH-CLIENT-PASS ENTRY AND HANDED    *
000150*   BACK TO RESWRITR'S WRITE-CLIENTS ENTRY THROUGH ANALCLNT'S   *
000160*   GET-CLIENT-RESULTS ENTRY.  SLOTS BEYOND CT-CLIENT-COUNT     *
000170*   ARE SPACES/ZERO AND ARE NOT WRITTEN.                        *
000180*                                                                *
000190*   MAINTENANCE                                                 *
000200*   ----------                                                  *
000210*   1999-04-11  EJE  WEBLOG-022  ORIGINAL LAYOUT.               *
000220*****************************************************************
000230 01  CT-CLIENT-TOP-TABLE.
000240     05  CT-CLIENT-COUNT         PIC 9(02) COMP.
000250     05  CT-CLIENT-ENTRY OCCURS 10 TIMES.
000260         10  CT-CLIENT-ADDR      PIC X(39).
000270         10  CT-CLIENT-REQUESTS  PIC 9(09).
000280     05  FILLER                  PIC X(20).
