000100*****************************************************************
000110*                                                               *
000120*   RESLINE  -  RESULT-FILE DETAIL LINE LAYOUTS                 *
000130*                                                                *
000140*   ONE PRINT-STYLE BUFFER, REDEFINED FIVE WAYS -- ONE VIEW     *
000150*   PER RESULT FILE RESWRITR PRODUCES.  BUILD THE VIEW THAT     *
000160*   MATCHES THE FILE BEING WRITTEN, MOVE IT TO RW-LINE-TEXT,    *
000170*   THEN WRITE RW-LINE-TEXT.                                    *
000180*                                                                *
000190*   MAINTENANCE                                                 *
000200*   ----------                                                  *
000210*   1999-03-04  EJE  WEBLOG-014  ORIGINAL LAYOUT.               *
000220*****************************************************************
000230 01  RW-DETAIL-LINE.
000240     05  RW-LINE-TEXT            PIC X(160).
000250
000260 01  RW-CLIENT-LINE REDEFINES RW-DETAIL-LINE.
000270     05  RW-CL-IP                PIC X(39).
000280     05  RW-CL-COMMA-1           PIC X(01).
000290     05  RW-CL-COUNT             PIC 9(09).
000300     05  FILLER                  PIC X(111).
000310
000320 01  RW-PAGE-LINE REDEFINES RW-DETAIL-LINE.
000330     05  RW-PG-QUOTE-1           PIC X(01).
000340     05  RW-PG-PATH              PIC X(120).
000350     05  RW-PG-QUOTE-2           PIC X(01).
000360     05  RW-PG-COMMA-1           PIC X(01).
000370     05  RW-PG-COUNT             PIC 9(09).
000380     05  FILLER                  PIC X(28).
000390
000400 01  RW-HOUR-LINE REDEFINES RW-DETAIL-LINE.
000410     05  RW-HR-HOUR              PIC 9(02).
000420     05  RW-HR-COMMA-1           PIC X(01).
000430     05  RW-HR-COUNT             PIC 9(09).
000440     05  FILLER                  PIC X(148).
000450
000460 01  RW-STATUS-LINE REDEFINES RW-DETAIL-LINE.
000470     05  RW-ST-STATUS            PIC 9(03).
000480     05  RW-ST-COMMA-1           PIC X(01).
000490     05  RW-ST-COUNT             PIC 9(09).
000500     05  FILLER                  PIC X(147).
000510
000520 01  RW-BAND-LINE REDEFINES RW-DETAIL-LINE.
000530     05  RW-BW-QUOTE-1           PIC X(01).
000540     05  RW-BW-PATH              PIC X(120).
000550     05  RW-BW-QUOTE-2           PIC X(01).
000560     05  RW-BW-COMMA-1           PIC X(01).
000570     05  RW-BW-BYTES             PIC 9(12).
000580     05  FILLER                  PIC X(25).
