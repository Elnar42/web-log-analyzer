000100*****************************************************************
000110*                                                               *
000120*   LOGPARSE - WEB SERVER ACCESS LOG PARSER DRIVER              *
000130*                                                                *
000140*   OPENS THE RAW LOG, SNIFFS ITS FORMAT FROM THE FIRST NON-    *
000150*   BLANK LINE (DELIMITED-WITH-HEADER OR COMBINED ACCESS-LOG),  *
000160*   AND FEEDS EVERY LINE TO THE RIGHT LINE PARSER.  VALID       *
000170*   RECORDS ARE WRITTEN TO THE WORK FILE FOR WEBLOGAN'S MASTER  *
000180*   LOOP; ROW COUNTS GO BACK TO THE CALLER IN RS-RUN-SUMMARY.   *
000190*                                                                *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    LOGPARSE.
000230 AUTHOR.        E J ERIKSEN.
000240 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000250 DATE-WRITTEN.  02/25/1999.
000260 DATE-COMPILED.
000270 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000280*****************************************************************
000290*                     C H A N G E    L O G                     *
000300*****************************************************************
000310*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000320*  --------  ----  ----------  ------------------------------  *
000330*  02/25/99  EJE   WEBLOG-014  ORIGINAL PROGRAM -- COMBINED     *
000340*                              FORMAT ONLY.                     *
000350*  03/15/99  EJE   WEBLOG-021  ADDED DELIMITED FORMAT VIA        *
000360*                              HDRMAP/PARSDELM.                 *
000370*  07/01/99  RTF   WEBLOG-044  BLANK LINES NO LONGER COUNTED     *
000380*                              AS ERROR ROWS -- TOTALLY IGNORED.*
000390*  01/06/00  RTF   WEBLOG-061  Y2K -- NO DATE MATH HERE, LOGGED  *
000400*                              FOR THE FILE REVIEW ANYWAY.       *
000410*****************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT OPTIONAL RAW-LOG-FILE
000490         ASSIGN TO DYNAMIC WS-RAW-FILE-NAME
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-RAW-FILE-STATUS.
000520     SELECT WORK-LOG-FILE
000530         ASSIGN TO DYNAMIC WS-WORK-FILE-NAME
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-WORK-FILE-STATUS.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  RAW-LOG-FILE
000600     LABEL RECORDS ARE STANDARD.
000610 01  CF-RAW-LINE                 PIC X(512).
000620
000630 FD  WORK-LOG-FILE
000640     LABEL RECORDS ARE STANDARD.
000650 COPY "copybooks/webrec.cpy".
000660
000670 WORKING-STORAGE SECTION.
000680
000690 01  WS-RAW-FILE-NAME            PIC X(1024) VALUE
000700         "WEBLOG.RAWLOG.INPUT".
000710 01  WS-RAW-FILE-STATUS          PIC X(02) VALUE SPACES.
000720     88  WS-RAW-FILE-OK              VALUE "00".
000730     88  WS-RAW-FILE-MISSING         VALUE "35".
000740
000750 01  WS-WORK-FILE-NAME           PIC X(1024) VALUE
000760         "WEBLOG.PARSED.WORKFILE".
000770 01  WS-WORK-FILE-STATUS         PIC X(02) VALUE SPACES.
000780     88  WS-WORK-FILE-OK             VALUE "00".
000790
000800 01  WS-EOF-SW                   PIC X(01) VALUE "N".
000810     88  WS-EOF                      VALUE "Y".
000820     88  WS-NOT-EOF                  VALUE "N".
000830
000840 01  WS-FORMAT-SW                PIC X(01) VALUE "C".
000850     88  WS-FORMAT-COMBINED          VALUE "C".
000860     88  WS-FORMAT-DELIMITED         VALUE "D".
000870
000880 01  WS-PENDING-SW               PIC X(01) VALUE "N".
000890     88  WS-HAVE-PENDING             VALUE "Y".
000900     88  WS-NO-PENDING                VALUE "N".
000910
000920 01  WS-RAW-LINE                 PIC X(512) VALUE SPACES.
000930 01  WS-FIRST-LINE               PIC X(512) VALUE SPACES.
000940 01  WS-PENDING-LINE             PIC X(512) VALUE SPACES.
000950 01  WS-CURRENT-LINE             PIC X(512) VALUE SPACES.
000960
000970 01  WS-LINE-UPPER               PIC X(512) VALUE SPACES.
000980 01  WS-LINE-UPPER-R REDEFINES WS-LINE-UPPER.
000990     05  WS-LU-CHAR              PIC X(01) OCCURS 512 TIMES.
001000
001010 01  WS-COMMA-TALLY               PIC 9(04) COMP VALUE 0.
001020 01  WS-KW-TALLY                  PIC 9(04) COMP VALUE 0.
001030
001040 COPY "copybooks/colmap.cpy".
001050 COPY "copybooks/runsum.cpy".
001060 COPY "copybooks/retcode.cpy".
001070
001080 PROCEDURE DIVISION USING RS-RUN-SUMMARY.
001090
001100 0000-MAIN-PROCESS.
001110     MOVE 0 TO RS-TOTAL-ROWS RS-VALID-ROWS RS-ERROR-ROWS
001120     OPEN INPUT RAW-LOG-FILE
001130     IF WS-RAW-FILE-MISSING OR
001140        (WS-RAW-FILE-STATUS NOT = "00" AND
001150         WS-RAW-FILE-STATUS NOT = SPACES)
001160         DISPLAY "LOGPARSE :: NO RAW LOG FILE -- NOTHING TO "
001170                 "PARSE"
001180         GO TO 9999-TERMINATE
001190     END-IF
001200     OPEN OUTPUT WORK-LOG-FILE
001210     PERFORM 3000-DETECT-FORMAT THRU 3000-EXIT.
001220     PERFORM 4000-PARSE-LOOP THRU 4000-EXIT
001230         UNTIL WS-EOF.
001240     CLOSE RAW-LOG-FILE WORK-LOG-FILE.
001250     GO TO 9999-TERMINATE.
001260
001270*****************************************************************
001280*  READS FORWARD UNTIL A NON-BLANK LINE OR END OF FILE.  BLANK  *
001290*  LINES ARE NEVER COUNTED, PER THE OPERATOR'S STANDING RULE.   *
001300*****************************************************************
001310 4100-READ-NEXT-LINE.
001320     MOVE SPACES TO WS-RAW-LINE
001330     PERFORM 4110-READ-ONE THRU 4110-EXIT
001340         UNTIL WS-EOF OR WS-RAW-LINE NOT = SPACES.
001350 4100-EXIT.
001360     EXIT.
001370
001380 4110-READ-ONE.
001390     READ RAW-LOG-FILE INTO WS-RAW-LINE
001400         AT END
001410             SET WS-EOF TO TRUE
001420     END-READ.
001430 4110-EXIT.
001440     EXIT.
001450
001460*****************************************************************
001470*  FORMAT SNIFF -- SEE BUSINESS RULES.  A COMMA ON THE FIRST    *
001480*  LINE, OR ONE OF THE COLUMN KEYWORDS, MEANS DELIMITED.        *
001490*****************************************************************
001500 3000-DETECT-FORMAT.
001510     PERFORM 4100-READ-NEXT-LINE THRU 4100-EXIT.
001520     IF WS-EOF
001530         GO TO 3000-EXIT
001540     END-IF
001550     MOVE WS-RAW-LINE TO WS-FIRST-LINE
001560     MOVE WS-FIRST-LINE TO WS-LINE-UPPER
001570     INSPECT WS-LINE-UPPER
001580         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001590                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001600     MOVE 0 TO WS-COMMA-TALLY
001610     INSPECT WS-LINE-UPPER TALLYING WS-COMMA-TALLY FOR ALL ","
001620     IF WS-COMMA-TALLY > 0
001630         SET WS-FORMAT-DELIMITED TO TRUE
001640     ELSE
001650         PERFORM 3200-CHECK-KEYWORDS THRU 3200-EXIT
001660     END-IF
001670     IF WS-FORMAT-DELIMITED
001680         PERFORM 3300-BUILD-HEADER-MAP THRU 3300-EXIT
001690     ELSE
001700         SET WS-FORMAT-COMBINED TO TRUE
001710         MOVE WS-FIRST-LINE TO WS-PENDING-LINE
001720         SET WS-HAVE-PENDING TO TRUE
001730     END-IF.
001740 3000-EXIT.
001750     EXIT.
001760
001770 3200-CHECK-KEYWORDS.
001780     MOVE 0 TO WS-KW-TALLY
001790     INSPECT WS-LINE-UPPER TALLYING WS-KW-TALLY
001800         FOR ALL "IP"        FOR ALL "ADDRESS"
001810         FOR ALL "TIMESTAMP" FOR ALL "DATE"
001820         FOR ALL "METHOD"    FOR ALL "URL"
001830         FOR ALL "PATH"      FOR ALL "STATUS"
001840         FOR ALL "SIZE"      FOR ALL "BYTES"
001850     IF WS-KW-TALLY > 0
001860         SET WS-FORMAT-DELIMITED TO TRUE
001870     END-IF.
001880 3200-EXIT.
001890     EXIT.
001900
001910 3300-BUILD-HEADER-MAP.
001920     CALL "HDRMAP" USING WS-FIRST-LINE HM-COLUMN-MAP
001930                          RC-RETURN-CODE
001940     IF RC-FALSE
001950         DISPLAY "LOGPARSE :: HEADER MAPS NEITHER ADDRESS NOR "
001960                 "PATH COLUMN -- FILE REJECTED"
001970         SET WS-EOF TO TRUE
001980     END-IF.
001990 3300-EXIT.
002000     EXIT.
002010
002020*****************************************************************
002030*  ONE PASS OF THE PARSE LOOP.  A PENDING LINE (THE FIRST DATA  *
002040*  LINE OF A COMBINED-FORMAT FILE, ALREADY READ DURING FORMAT   *
002050*  DETECTION) IS CONSUMED BEFORE ANY FURTHER READ.               *
002060*****************************************************************
002070 4000-PARSE-LOOP.
002080     IF WS-HAVE-PENDING
002090         MOVE WS-PENDING-LINE TO WS-CURRENT-LINE
002100         SET WS-NO-PENDING TO TRUE
002110     ELSE
002120         PERFORM 4100-READ-NEXT-LINE THRU 4100-EXIT
002130         IF WS-EOF
002140             GO TO 4000-EXIT
002150         END-IF
002160         MOVE WS-RAW-LINE TO WS-CURRENT-LINE
002170     END-IF
002180     ADD 1 TO RS-TOTAL-ROWS
002190     INITIALIZE WL-LOG-RECORD
002200     IF WS-FORMAT-COMBINED
002210         CALL "PARSCMBD" USING WS-CURRENT-LINE WL-LOG-RECORD
002220                                RC-RETURN-CODE
002230     ELSE
002240         CALL "PARSDELM" USING WS-CURRENT-LINE HM-COLUMN-MAP
002250                                WL-LOG-RECORD RC-RETURN-CODE
002260     END-IF
002270     IF RC-TRUE
002280         ADD 1 TO RS-VALID-ROWS
002290         WRITE WL-LOG-RECORD
002300     ELSE
002310         ADD 1 TO RS-ERROR-ROWS
002320     END-IF.
002330 4000-EXIT.
002340     EXIT.
002350
002360 9999-TERMINATE.
002370     GOBACK.
