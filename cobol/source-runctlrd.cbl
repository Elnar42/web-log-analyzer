000100*****************************************************************
000110*                                                               *
000120*   RUNCTLRD - RUN CONTROL / FILTER PARAMETER READER             *
000130*                                                                *
000140*   READS THE RUN-CONTROL FILE, ONE DIRECTIVE PER LINE IN       *
000150*   KEYWORD=VALUE FORM, AND BUILDS THE FP-FILTER-PARMS RECORD   *
000160*   HANDED BACK TO WEBLOGAN.  A MISSING RUN-CONTROL FILE IS NOT *
000170*   AN ERROR -- THE JOB RUNS ALL FIVE ANALYSES WITH NO FILTERS. *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    RUNCTLRD.
000220 AUTHOR.        E J ERIKSEN.
000230 INSTALLATION.  MIDLAND DATA SERVICES - BATCH SYSTEMS.
000240 DATE-WRITTEN.  02/23/1999.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
000270*****************************************************************
000280*                     C H A N G E    L O G                     *
000290*****************************************************************
000300*  DATE      INIT  REQUEST#    DESCRIPTION                     *
000310*  --------  ----  ----------  ------------------------------  *
000320*  02/23/99  EJE   WEBLOG-014  ORIGINAL PROGRAM.                *
000330*  04/02/99  EJE   WEBLOG-018  ADDED STATUS-CODES/METHODS LISTS.*
000340*  01/06/00  RTF   WEBLOG-061  Y2K -- DATE-START/DATE-END NOW   *
000350*                              REQUIRE 4-DIGIT YEAR IN CCYY-MM- *
000360*                              DDTHH:MM:SS, 2-DIGIT YEAR FORM   *
000370*                              IS REJECTED AS A BAD DIRECTIVE.  *
000380*  08/14/02  DGH   WEBLOG-081  ANALYSES= DIRECTIVE ADDED SO      *
000390*                              OPERATOR CAN SKIP UNNEEDED RUNS. *
000395*  07/26/04  DGH   WEBLOG-096  IP-PATTERN/URL-PATTERN NOW ALSO   *
000396*                              SET FP-IP-LEN/FP-URL-LEN SO       *
000397*                              FLTRENGN SEARCHES FOR THE TRIMMED *
000398*                              PATTERN INSTEAD OF THE BLANK-     *
000399*                              PADDED VALUE FIELD.               *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT OPTIONAL RUN-CONTROL-FILE
000480         ASSIGN TO DYNAMIC WS-CONTROL-FILE-NAME
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-CONTROL-FILE-STATUS.
000510
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  RUN-CONTROL-FILE
000550     LABEL RECORDS ARE STANDARD.
000560 01  CF-DIRECTIVE-LINE           PIC X(200).
000570
000580 WORKING-STORAGE SECTION.
000590
000600 01  WS-CONTROL-FILE-NAME        PIC X(1024) VALUE
000610         "WEBLOG.RUNCTL.INPUT".
000620 01  WS-CONTROL-FILE-STATUS      PIC X(02) VALUE SPACES.
000630     88  WS-CONTROL-FILE-OK          VALUE "00".
000640     88  WS-CONTROL-FILE-MISSING     VALUE "35".
000650
000660 01  WS-EOF-SW                   PIC X(01) VALUE "N".
000670     88  WS-EOF                      VALUE "Y".
000680     88  WS-NOT-EOF                  VALUE "N".
000690
000700 78  WS-KW-ANALYSES               VALUE "ANALYSES".
000710 78  WS-KW-DATE-START             VALUE "DATE-START".
000720 78  WS-KW-DATE-END               VALUE "DATE-END".
000730 78  WS-KW-IP-PATTERN             VALUE "IP-PATTERN".
000740 78  WS-KW-URL-PATTERN            VALUE "URL-PATTERN".
000750 78  WS-KW-STATUS-CODES           VALUE "STATUS-CODES".
000760 78  WS-KW-METHODS                VALUE "METHODS".
000770 78  WS-KW-SIZE-MIN               VALUE "SIZE-MIN".
000780 78  WS-KW-SIZE-MAX               VALUE "SIZE-MAX".
000790
000800 78  WS-AN-CLIENTS                VALUE "CLIENTS".
000810 78  WS-AN-PAGES                  VALUE "PAGES".
000820 78  WS-AN-HOURLY                 VALUE "HOURLY".
000830 78  WS-AN-STATUS                 VALUE "STATUS".
000840 78  WS-AN-BANDWIDTH              VALUE "BANDWIDTH".
000850 78  WS-AN-ALL                    VALUE "ALL".
000860
000870 01  WS-KEYWORD                   PIC X(20) VALUE SPACES.
000880 01  WS-VALUE                     PIC X(180) VALUE SPACES.
000890 01  WS-EQUAL-POS                 PIC 9(04) COMP VALUE 0.
000900
000910 01  WS-LIST-POINTER              PIC 9(04) COMP VALUE 0.
000920 01  WS-LIST-TOKEN                PIC X(40) VALUE SPACES.
000930 01  WS-LIST-TOKEN-N REDEFINES WS-LIST-TOKEN
000940                                 PIC 9(09).
000950
000960 01  WS-TS-TOKEN.
000970     05  WS-TS-YEAR-C            PIC X(04).
000980     05  FILLER                  PIC X(01).
000990     05  WS-TS-MONTH-C           PIC X(02).
001000     05  FILLER                  PIC X(01).
001010     05  WS-TS-DAY-C             PIC X(02).
001020     05  FILLER                  PIC X(01).
001030     05  WS-TS-HOUR-C            PIC X(02).
001040     05  FILLER                  PIC X(01).
001050     05  WS-TS-MINUTE-C          PIC X(02).
001060     05  FILLER                  PIC X(01).
001070     05  WS-TS-SECOND-C          PIC X(02).
001080 01  WS-TS-TOKEN-X REDEFINES WS-TS-TOKEN
001090                                 PIC X(19).
001100
001105 01  WS-TRAIL-SPACES              PIC 9(04) COMP VALUE 0.
001106
001110 COPY "copybooks/fltparm.cpy".
001120 COPY "copybooks/retcode.cpy".
001130
001140 PROCEDURE DIVISION USING FP-FILTER-PARMS RC-RETURN-CODE.
001150
001160 0000-MAIN-PROCESS.
001170     SET RC-TRUE TO TRUE
001180     OPEN INPUT RUN-CONTROL-FILE
001190     IF WS-CONTROL-FILE-MISSING OR
001200        (WS-CONTROL-FILE-STATUS NOT = "00" AND
001210         WS-CONTROL-FILE-STATUS NOT = SPACES)
001220         DISPLAY "RUNCTLRD :: NO RUN-CONTROL FILE -- "
001230                 "DEFAULTS APPLY (ALL ANALYSES, NO FILTERS)"
001240         GO TO 9999-TERMINATE
001250     END-IF
001260     MOVE "N" TO WS-EOF-SW
001270     PERFORM 1000-READ-NEXT THRU 1000-EXIT.
001280     PERFORM 2000-DIRECTIVE-LOOP THRU 2000-EXIT
001290         UNTIL WS-EOF.
001300     CLOSE RUN-CONTROL-FILE.
001310     GO TO 9999-TERMINATE.
001320
001330 1000-READ-NEXT.
001340     READ RUN-CONTROL-FILE
001350         AT END
001360             SET WS-EOF TO TRUE
001370     END-READ.
001380 1000-EXIT.
001390     EXIT.
001400
001410 2000-DIRECTIVE-LOOP.
001420     IF CF-DIRECTIVE-LINE NOT = SPACES
001430         PERFORM 2100-SPLIT-DIRECTIVE THRU 2100-EXIT
001440         PERFORM 2200-APPLY-DIRECTIVE THRU 2200-EXIT
001450     END-IF
001460     PERFORM 1000-READ-NEXT THRU 1000-EXIT.
001470 2000-EXIT.
001480     EXIT.
001490
001500 2100-SPLIT-DIRECTIVE.
001510     MOVE SPACES TO WS-KEYWORD WS-VALUE
001520     UNSTRING CF-DIRECTIVE-LINE
001530         DELIMITED BY "="
001540         INTO WS-KEYWORD, WS-VALUE
001550     END-UNSTRING.
001560 2100-EXIT.
001570     EXIT.
001580
001590 2200-APPLY-DIRECTIVE.
001600     EVALUATE WS-KEYWORD
001610         WHEN WS-KW-ANALYSES
001620             PERFORM 3000-SET-ANALYSES     THRU 3000-EXIT
001630         WHEN WS-KW-DATE-START
001640             PERFORM 3100-SET-DATE-START   THRU 3100-EXIT
001650         WHEN WS-KW-DATE-END
001660             PERFORM 3200-SET-DATE-END     THRU 3200-EXIT
001670         WHEN WS-KW-IP-PATTERN
001680             MOVE "Y" TO FP-IP-ENABLE
001690             MOVE WS-VALUE(1:39) TO FP-IP-VALUE
001695             PERFORM 3500-CALC-IP-LEN  THRU 3500-EXIT
001700         WHEN WS-KW-URL-PATTERN
001710             MOVE "Y" TO FP-URL-ENABLE
001720             MOVE WS-VALUE(1:120) TO FP-URL-VALUE
001725             PERFORM 3600-CALC-URL-LEN THRU 3600-EXIT
001730         WHEN WS-KW-STATUS-CODES
001740             PERFORM 3300-SET-STATUS-CODES THRU 3300-EXIT
001750         WHEN WS-KW-METHODS
001760             PERFORM 3400-SET-METHODS      THRU 3400-EXIT
001770         WHEN WS-KW-SIZE-MIN
001780             MOVE "Y" TO FP-SMN-ENABLE
001790             MOVE WS-VALUE(1:9) TO WS-LIST-TOKEN
001800             MOVE WS-LIST-TOKEN-N TO FP-SMN-VALUE
001810         WHEN WS-KW-SIZE-MAX
001820             MOVE "Y" TO FP-SMX-ENABLE
001830             MOVE WS-VALUE(1:9) TO WS-LIST-TOKEN
001840             MOVE WS-LIST-TOKEN-N TO FP-SMX-VALUE
001850         WHEN OTHER
001860             DISPLAY "RUNCTLRD :: IGNORING UNKNOWN DIRECTIVE: "
001870                     WS-KEYWORD
001880     END-EVALUATE.
001890 2200-EXIT.
001900     EXIT.
001910
001920*****************************************************************
001930*  ANALYSES=ALL OR A COMMA LIST OF CLIENTS/PAGES/HOURLY/STATUS/ *
001940*  BANDWIDTH.  NAMING ONE OR MORE TURNS THE REST OFF.           *
001950*****************************************************************
001960 3000-SET-ANALYSES.
001970     IF WS-VALUE(1:3) = WS-AN-ALL OR WS-VALUE = SPACES
001980         GO TO 3000-EXIT
001990     END-IF
002000     MOVE "N" TO FP-RUN-CLIENTS FP-RUN-PAGES FP-RUN-HOURLY
002010     MOVE "N" TO FP-RUN-STATUS FP-RUN-BANDWIDTH
002020     MOVE 1 TO WS-LIST-POINTER
002030     PERFORM 3010-ANALYSES-TOKEN THRU 3010-EXIT
002040         UNTIL WS-LIST-POINTER > LENGTH OF WS-VALUE.
002050 3000-EXIT.
002060     EXIT.
002070
002080 3010-ANALYSES-TOKEN.
002090     UNSTRING WS-VALUE DELIMITED BY ","
002100         INTO WS-LIST-TOKEN
002110         WITH POINTER WS-LIST-POINTER
002120     END-UNSTRING
002130     EVALUATE WS-LIST-TOKEN(1:9)
002140         WHEN WS-AN-CLIENTS   MOVE "Y" TO FP-RUN-CLIENTS
002150         WHEN WS-AN-PAGES     MOVE "Y" TO FP-RUN-PAGES
002160         WHEN WS-AN-HOURLY    MOVE "Y" TO FP-RUN-HOURLY
002170         WHEN WS-AN-STATUS    MOVE "Y" TO FP-RUN-STATUS
002180         WHEN WS-AN-BANDWIDTH MOVE "Y" TO FP-RUN-BANDWIDTH
002190     END-EVALUATE.
002200 3010-EXIT.
002210     EXIT.
002220
002230 3100-SET-DATE-START.
002240     MOVE "Y" TO FP-DS-ENABLE
002250     MOVE WS-VALUE(1:19) TO WS-TS-TOKEN-X
002260     MOVE WS-TS-YEAR-C   TO FP-DS-YEAR
002270     MOVE WS-TS-MONTH-C  TO FP-DS-MONTH
002280     MOVE WS-TS-DAY-C    TO FP-DS-DAY
002290     MOVE WS-TS-HOUR-C   TO FP-DS-HOUR
002300     MOVE WS-TS-MINUTE-C TO FP-DS-MINUTE
002310     MOVE WS-TS-SECOND-C TO FP-DS-SECOND.
002320 3100-EXIT.
002330     EXIT.
002340
002350 3200-SET-DATE-END.
002360     MOVE "Y" TO FP-DE-ENABLE
002370     MOVE WS-VALUE(1:19) TO WS-TS-TOKEN-X
002380     MOVE WS-TS-YEAR-C   TO FP-DE-YEAR
002390     MOVE WS-TS-MONTH-C  TO FP-DE-MONTH
002400     MOVE WS-TS-DAY-C    TO FP-DE-DAY
002410     MOVE WS-TS-HOUR-C   TO FP-DE-HOUR
002420     MOVE WS-TS-MINUTE-C TO FP-DE-MINUTE
002430     MOVE WS-TS-SECOND-C TO FP-DE-SECOND.
002440 3200-EXIT.
002450     EXIT.
002460
002470 3300-SET-STATUS-CODES.
002480     MOVE 0 TO FP-STATUS-COUNT
002490     MOVE 1 TO WS-LIST-POINTER
002500     PERFORM 3310-STATUS-TOKEN THRU 3310-EXIT
002510         UNTIL WS-LIST-POINTER > LENGTH OF WS-VALUE
002520            OR FP-STATUS-COUNT = 10.
002530 3300-EXIT.
002540     EXIT.
002550
002560 3310-STATUS-TOKEN.
002570     MOVE SPACES TO WS-LIST-TOKEN
002580     UNSTRING WS-VALUE DELIMITED BY ","
002590         INTO WS-LIST-TOKEN
002600         WITH POINTER WS-LIST-POINTER
002610     END-UNSTRING
002620     IF WS-LIST-TOKEN NOT = SPACES
002630         ADD 1 TO FP-STATUS-COUNT
002640         MOVE WS-LIST-TOKEN(1:9) TO WS-LIST-TOKEN
002650         MOVE WS-LIST-TOKEN-N TO
002660             FP-STATUS-CODE(FP-STATUS-COUNT)
002670     END-IF.
002680 3310-EXIT.
002690     EXIT.
002700
002710 3400-SET-METHODS.
002720     MOVE 0 TO FP-METHOD-COUNT
002730     MOVE 1 TO WS-LIST-POINTER
002740     PERFORM 3410-METHOD-TOKEN THRU 3410-EXIT
002750         UNTIL WS-LIST-POINTER > LENGTH OF WS-VALUE
002760            OR FP-METHOD-COUNT = 8.
002770 3400-EXIT.
002780     EXIT.
002790
002800 3410-METHOD-TOKEN.
002810     MOVE SPACES TO WS-LIST-TOKEN
002820     UNSTRING WS-VALUE DELIMITED BY ","
002830         INTO WS-LIST-TOKEN
002840         WITH POINTER WS-LIST-POINTER
002850     END-UNSTRING
002860     IF WS-LIST-TOKEN NOT = SPACES
002870         ADD 1 TO FP-METHOD-COUNT
002880         MOVE WS-LIST-TOKEN(1:8) TO
002890             FP-METHOD-CODE(FP-METHOD-COUNT)
002900     END-IF.
002910 3410-EXIT.
002920     EXIT.
002930
002931*****************************************************************
002932*  FLTRENGN SEARCHES FOR THE PATTERN AS A SUBSTRING, SO IT MUST  *
002933*  KNOW THE PATTERN'S ACTUAL LENGTH -- WITHOUT THIS, THE FULL    *
002934*  BLANK-PADDED VALUE FIELD WOULD BE THE SEARCH ARGUMENT AND     *
002935*  NOTHING SHORTER THAN THE FIELD ITSELF COULD EVER MATCH.       *
002936*****************************************************************
002937 3500-CALC-IP-LEN.
002938     MOVE 0 TO WS-TRAIL-SPACES
002939     INSPECT FP-IP-VALUE TALLYING WS-TRAIL-SPACES
002940         FOR TRAILING SPACES
002941     SUBTRACT WS-TRAIL-SPACES FROM 39 GIVING FP-IP-LEN
002942     IF FP-IP-LEN = 0
002943         MOVE 39 TO FP-IP-LEN
002944     END-IF.
002945 3500-EXIT.
002946     EXIT.
002947
002948 3600-CALC-URL-LEN.
002949     MOVE 0 TO WS-TRAIL-SPACES
002950     INSPECT FP-URL-VALUE TALLYING WS-TRAIL-SPACES
002951         FOR TRAILING SPACES
002952     SUBTRACT WS-TRAIL-SPACES FROM 120 GIVING FP-URL-LEN
002953     IF FP-URL-LEN = 0
002954         MOVE 120 TO FP-URL-LEN
002955     END-IF.
002956 3600-EXIT.
002957     EXIT.
002958
002960 9999-TERMINATE.
002970     GOBACK.
